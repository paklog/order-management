000100******************************************************************
000200*    FLVALCFG  --  VALIDATION THRESHOLD CONFIGURATION RECORD     *
000300*    SINGLE-RECORD FILE READ ONCE AT START OF RUN BY PLKORDVL'S  *
000400*    1200-LOAD-CONFIG.  IF VALIDATION-CONFIG-IN IS EMPTY THE     *
000500*    DEFAULTS BELOW (SEE 1100) ARE USED INSTEAD.                 *
000600******************************************************************
000700* MAINT LOG
000800*   1994-03-08 RHC  ORIGINAL LAYOUT (NO POLICY FIELD - FILL-ALL
000900*                   WAS THE ONLY BEHAVIOR)
001000*   2000-02-14 PDQ  ADDED CFG-FULFILLMENT-POLICY PER TICKET
001100*                   FL-0103 (FILL-OR-KILL / FILL-ALL-AVAILABLE)
001200******************************************************************
001300 01  FL-VALCFG-RECORD.
001400     05  FL-CFG-MAX-TOTAL-QTY     PIC 9(07).
001500     05  FL-CFG-MAX-ITEMS         PIC 9(03).
001600     05  FL-CFG-MIN-ORDER-VALUE   PIC S9(9)V99 COMP-3.
001700     05  FL-CFG-MAX-ORDER-VALUE   PIC S9(9)V99 COMP-3.
001800     05  FL-CFG-CHECK-CATALOG-SW  PIC X(01).
001900         88  FL-CFG-CHECK-CATALOG     VALUE 'Y'.
002000     05  FL-CFG-REJECT-DUP-SW     PIC X(01).
002100         88  FL-CFG-REJECT-DUP-SKUS    VALUE 'Y'.
002200     05  FL-CFG-VALUE-CHECK-SW    PIC X(01).
002300         88  FL-CFG-ENABLE-VALUE-CHK  VALUE 'Y'.
002400     05  FL-CFG-DUP-WINDOW-HOURS  PIC 9(03).
002500     05  FL-CFG-POLICY            PIC X(20).
002600         88  FL-CFG-POLICY-FILL-KILL  VALUE 'FILL_OR_KILL'.
002700         88  FL-CFG-POLICY-FILL-ALL   VALUE 'FILL_ALL'.
002800         88  FL-CFG-POLICY-FILL-AVAIL VALUE 'FILL_ALL_AVAILABLE'.
002900     05  FILLER                   PIC X(20).

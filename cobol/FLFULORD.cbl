000100******************************************************************
000200*    FLFULORD  --  FULFILLMENT ORDER AGGREGATE RECORD LAYOUT     *
000300*    COVERS THE ORDER HEADER, THE SHIP-TO ADDRESS GROUP AND      *
000400*    THE OCCURS-DEPENDING-ON LINE-ITEM TABLE (1 TO 100 ITEMS).   *
000500*    SHARED BY PLKORDVL (BUILDS/REWRITES) AND ANY FUTURE READER  *
000600*    OF ORDERS-OUT.                                              *
000700******************************************************************
000800* MAINT LOG
000900*   1994-03-02 RHC  ORIGINAL CUT OF LAYOUT FOR ORDER INTAKE
001000*   1997-11-18 RHC  ADDED IDEMPOTENCY-KEY PER TICKET FL-0041
001100*   1999-01-06 PDQ  Y2K: RECEIVED-DATE/DISPLAYABLE DATE TO 4-DIG
001200*                   CENTURY (WAS YYMMDDHHMMSS), SEE FL-0099
001300******************************************************************
001400 01  FL-ORDER-RECORD.
001500     05  FL-ORDER-ID              PIC X(36).
001600     05  FL-SELLER-ORDER-ID       PIC X(40).
001700     05  FL-DISPLAY-ORDER-ID      PIC X(40).
001800     05  FL-DISPLAY-ORDER-DATE    PIC X(14).
001900     05  FL-DISPLAY-ORDER-CMT     PIC X(100).
002000     05  FL-SHIP-SPEED-CAT        PIC X(10).
002100     05  FL-ORD-ADDRESS.
002200         10  FL-ADDR-NAME         PIC X(50).
002300         10  FL-ADDR-LINE-1       PIC X(60).
002400         10  FL-ADDR-LINE-2       PIC X(60).
002500         10  FL-ADDR-CITY         PIC X(40).
002600         10  FL-ADDR-STATE-RGN    PIC X(20).
002700         10  FL-ADDR-POSTAL-CODE  PIC X(15).
002800         10  FL-ADDR-COUNTRY-CD   PIC X(02).
002900         10  FILLER               PIC X(03).
003000     05  FL-ORDER-STATUS          PIC X(11).
003100     05  FL-RECEIVED-DATE         PIC X(14).
003200     05  FL-IDEMPOTENCY-KEY       PIC X(64).
003300     05  FL-ITEM-COUNT            PIC 9(03).
003400     05  FL-ORDER-ITEM
003500             OCCURS 1 TO 100 TIMES
003600             DEPENDING ON FL-ITEM-COUNT
003700             INDEXED BY FL-ITEM-IDX.
003800         10  FL-ITEM-SELLER-SKU      PIC X(40).
003900         10  FL-ITEM-SELLER-LINE-ID  PIC X(40).
004000         10  FL-ITEM-QUANTITY        PIC 9(07).
004100         10  FL-ITEM-GIFT-MESSAGE     PIC X(100).
004200         10  FL-ITEM-DISPLAY-CMT      PIC X(100).
004300         10  FILLER                   PIC X(05).
004400     05  FILLER                   PIC X(20).

000100******************************************************************
000200*    FLCURDTS  --  CURRENT RUN DATE/TIME WORK AREA               *
000300*    BUILT FROM ACCEPT ... FROM DATE/TIME AT 1000-INITIALIZATION *
000400*    OF EACH PROGRAM AND FROZEN FOR THE REST OF THE RUN -- THIS  *
000500*    IS THE "NOW" USED FOR RECEIVED-DATE, OUTBOX-CREATED-AT AND  *
000600*    THE FUZZY-DUPLICATE WINDOW TEST.                            *
000700******************************************************************
000800* MAINT LOG
000900*   1994-03-01 RHC  ORIGINAL 2-DIGIT-YEAR LAYOUT
001000*   1998-12-03 PDQ  Y2K: WS-CD-CENTURY ADDED, SEE FL-0099
001100******************************************************************
001200 01  FL-RAW-DATE-TIME.
001300     05  FL-RAW-DATE.
001400         10  FL-RAW-YY            PIC 9(02).
001500         10  FL-RAW-MM            PIC 9(02).
001600         10  FL-RAW-DD            PIC 9(02).
001700     05  FL-RAW-TIME.
001800         10  FL-RAW-HH            PIC 9(02).
001900         10  FL-RAW-MIN           PIC 9(02).
002000         10  FL-RAW-SS            PIC 9(02).
002100         10  FL-RAW-HUNDREDTHS    PIC 9(02).
002200 01  FL-CD-CENTURY                PIC 9(02) VALUE 20.
002300 01  FL-CURRENT-STAMP.
002400     05  FL-CS-CCYY               PIC 9(04).
002500     05  FL-CS-MM                 PIC 9(02).
002600     05  FL-CS-DD                 PIC 9(02).
002700     05  FL-CS-HH                 PIC 9(02).
002800     05  FL-CS-MIN                PIC 9(02).
002900     05  FL-CS-SS                 PIC 9(02).
003000 01  FL-CURRENT-STAMP-X REDEFINES FL-CURRENT-STAMP PIC X(14).

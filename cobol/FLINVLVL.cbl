000100******************************************************************
000200*    FLINVLVL  --  INVENTORY-ON-HAND REFERENCE RECORD LAYOUT     *
000300*    LOADED ENTIRELY INTO THE FL-INV-TABLE ARRAY AT START OF     *
000400*    RUN (SEE PLKORDVL 1400-LOAD-INVENTORY) -- NOT RE-READ.      *
000500******************************************************************
000600* MAINT LOG
000700*   1994-03-04 RHC  ORIGINAL LAYOUT
000800******************************************************************
000900 01  FL-INV-RECORD.
001000     05  FL-INV-SKU               PIC X(40).
001100     05  FL-INV-AVAILABLE-QTY     PIC 9(07).
001200     05  FILLER                   PIC X(13).

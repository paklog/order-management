000100******************************************************************
000200*    FLUNFUL1  --  UNFULFILLABLE LINE-ITEM RECORD LAYOUT         *
000300*    ONE OCCURRENCE WRITTEN TO UNFULFILLABLE-OUT FOR EVERY LINE  *
000400*    ITEM THE FULFILLMENT POLICY COULD NOT COVER IN FULL.        *
000500******************************************************************
000600* MAINT LOG
000700*   1994-03-04 RHC  ORIGINAL LAYOUT
000800*   2001-07-30 GKS  ADDED UNFUL-REASON PER TICKET FL-0088 (WAS
000900*                   A SINGLE SHORTFALL CODE BEFORE)
001000******************************************************************
001100 01  FL-UNFUL-RECORD.
001200     05  FL-UNFUL-SELLER-SKU      PIC X(40).
001300     05  FL-UNFUL-SELLER-LINE-ID  PIC X(40).
001400     05  FL-UNFUL-REQUESTED-QTY   PIC 9(07).
001500     05  FL-UNFUL-AVAILABLE-QTY   PIC 9(07).
001600     05  FL-UNFUL-SHORT-QTY       PIC S9(07).
001700     05  FL-UNFUL-REASON          PIC X(24).
001800     05  FILLER                   PIC X(20).

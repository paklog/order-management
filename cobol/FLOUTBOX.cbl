000100******************************************************************
000200*    FLOUTBOX  --  OUTBOX EVENT ENVELOPE RECORD LAYOUT           *
000300*    WRITTEN BY PLKORDVL'S 5000-PUBLISH-EVENT, DRAINED BY        *
000400*    PLKOBXDR.  ONE ROW PER DOMAIN EVENT, NEVER REWRITTEN        *
000500*    EXCEPT TO FLIP FL-OUTBOX-PUBLISHED-SW FROM 'N' TO 'Y'.      *
000600******************************************************************
000700* MAINT LOG
000800*   1994-03-07 RHC  ORIGINAL LAYOUT (EVENT-DATA WAS X(400))
000900*   1998-05-19 GKS  WIDENED FL-OUTBOX-EVENT-DATA TO X(2000) PER
001000*                   TICKET FL-0075 (PARTIAL-ACCEPT PAYLOADS)
001100******************************************************************
001200 01  FL-OUTBOX-RECORD.
001300     05  FL-OUTBOX-ID             PIC X(36).
001400     05  FL-OUTBOX-EVENT-TYPE     PIC X(60).
001500     05  FL-OUTBOX-EVENT-DATA     PIC X(2000).
001600     05  FL-OUTBOX-CREATED-AT     PIC X(14).
001700     05  FL-OUTBOX-PUBLISHED-SW   PIC X(01).
001800         88  FL-OUTBOX-IS-PUBLISHED   VALUE 'Y'.
001900         88  FL-OUTBOX-NOT-PUBLISHED  VALUE 'N'.
002000     05  FILLER                   PIC X(19).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLKOBXDR.
000300 AUTHOR. K L HSU.
000400 INSTALLATION. FULFILLMENT SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/02/2001.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  OUTBOX DRAIN STEP.  RUNS LATER IN THE SAME NIGHTLY STREAM AS  *
001200*  PLKORDVL, AFTER ALL OF THAT FILEPASS'S OUTBOX-OUT ROWS ARE    *
001300*  ON DISK.  READS THE PRIOR OUTBOX FILE, ATTEMPTS TO HAND EACH  *
001400*  UNPUBLISHED EVENT TO THE DOWNSTREAM FEED EXTRACT, FLIPS THE   *
001500*  PUBLISHED SWITCH TO 'Y' ON SUCCESS, AND REWRITES THE WHOLE    *
001600*  OUTBOX FILE SO THE NEXT RUN PICKS UP WHERE THIS ONE LEFT OFF. *
001700*  A FEED FAILURE ON ONE ROW DOES NOT STOP THE REST OF THE DRAIN.*
001800*                                                                *
001900*J    JCL..                                                      *
002000*                                                                *
002100* //PLKOBXDR EXEC PGM=PLKOBXDR                                   *
002200* //SYSOUT   DD SYSOUT=*                                         *
002300* //OBXIN    DD DSN=FUL.T9511F0.OUTBOX.OUTPUT,DISP=SHR            *
002400* //OBXOUT   DD DSN=FUL.T9511F0.OUTBOX.OUTPUT,                   *
002500* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
002600* //            SPACE=(CYL,(20,10),RLSE)                         *
002700* //FEDOUT   DD DSN=FUL.T9511F0.FEED.OUTPUT,                     *
002800* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
002900* //            SPACE=(CYL,(20,10),RLSE)                         *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                        *
003300*     NONE.                                                      *
003400*                                                                *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003600*     I/O ERROR ON OBXIN OR OBXOUT (FORCES ABEND - THE OUTBOX    *
003700*     FILE ITSELF IS NOT OPTIONAL).  A WRITE ERROR ON FEDOUT IS  *
003800*     TREATED AS A SINGLE-ROW PUBLISH FAILURE, NOT AN ABEND.     *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*     NONE - ALL PROCESSING IS IN-LINE.                          *
004200*                                                                *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004400*     NONE.                                                      *
004500*                                                                *
004600******************************************************************
004700* MAINT LOG
004800*   2001-11-02 KLH  ORIGINAL DRAIN STEP - SPLIT OUT OF PLKORDVL
004900*                   SO THE FEED HANDOFF CAN RETRY ON ITS OWN
005000*                   SCHEDULE WITHOUT RERUNNING THE WHOLE FILEPASS
005100*                   (FL-0090)
005200*   2003-06-23 GKS  ADDED WS-TOTAL-ALREADY-PUBLISHED COUNTER SO
005300*                   OPERATIONS CAN TELL A QUIET NIGHT FROM A STUCK
005400*                   FEED (FL-0142)
005500*   2005-02-17 KLH  FEED WRITE FAILURE NO LONGER ABENDS THE STEP -
005600*                   ROW IS LEFT PUBLISHED-SW 'N' AND THE DRAIN
005700*                   CONTINUES TO THE NEXT ROW PER FL-0190
005800*   2008-10-09 DMS  ADDED WS-TOTAL-PENDING-AT-EOJ TO THE SIGN-OFF
005900*                   DISPLAY - OPERATIONS WAS PAGING US TO ASK HOW
006000*                   MANY WERE LEFT OVER (FL-0231)
006100******************************************************************
006200 EJECT
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-3090.
006600 OBJECT-COMPUTER. IBM-3090.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS FL-ALPHA-CLASS IS 'A' THRU 'Z'
007000     UPSI-0 ON STATUS IS FL-TEST-MODE-SW
007100            OFF STATUS IS FL-PRODUCTION-MODE-SW.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT OUTBOX-IN ASSIGN TO OBXIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FL-FS-OUTBOX-IN.
007700     SELECT OUTBOX-OUT ASSIGN TO OBXOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FL-FS-OUTBOX-OUT.
008000     SELECT FEED-OUT ASSIGN TO FEDOUT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FL-FS-FEED-OUT.
008300 EJECT
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700*    OUTBOX-IN / OUTBOX-OUT - FLAT BUFFERS.  THE STRUCTURED       *
008800*    FL-OUTBOX-RECORD LAYOUT IS CARRIED ONCE IN WORKING-STORAGE   *
008900*    (COPY OF FLOUTBOX BELOW) AND MOVED IN/OUT OF THESE BUFFERS   *
009000*    ON READ/WRITE SO BOTH FDS CAN SHARE ONE COPYBOOK WITHOUT A   *
009100*    DUPLICATE 01-LEVEL NAME CLASH.                               *
009200******************************************************************
009300 FD  OUTBOX-IN
009400     LABEL RECORDS ARE STANDARD.
009500 01  OBI-RECORD                        PIC X(2130).
009600 FD  OUTBOX-OUT
009700     LABEL RECORDS ARE STANDARD.
009800 01  OBO-RECORD                        PIC X(2130).
009900 FD  FEED-OUT
010000     LABEL RECORDS ARE STANDARD.
010100 01  FD-RECORD                         PIC X(2130).
010200 EJECT
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*    FILE STATUS / SWITCH AREA                                   *
010600******************************************************************
010700 01  FL-FILE-STATUS-AREA.
010800     05  FL-FS-OUTBOX-IN              PIC X(02).
010900         88  OUTBOX-IN-OK              VALUE '00'.
011000         88  OUTBOX-IN-EOF             VALUE '10'.
011100     05  FL-FS-OUTBOX-OUT             PIC X(02).
011200         88  OUTBOX-OUT-OK             VALUE '00'.
011300     05  FL-FS-FEED-OUT               PIC X(02).
011400         88  FEED-OUT-OK               VALUE '00'.
011500     05  FILLER                       PIC X(08).
011600 01  FL-SWITCH-AREA.
011700     05  FL-OUTBOX-EOF-SW             PIC X(01).
011800         88  OUTBOX-EOF                VALUE 'Y'.
011900     05  FILLER                       PIC X(10).
012000******************************************************************
012100*    RUN COUNTERS - DISPLAYED AT EOJ9000 AND ON ABEND            *
012200******************************************************************
012300 01  WS-RUN-COUNTERS.
012400     05  WS-TOTAL-EVENTS-READ         PIC 9(07) COMP-3.
012500     05  WS-TOTAL-ALREADY-PUBLISHED   PIC 9(07) COMP-3.
012600     05  WS-TOTAL-PUBLISHED-NOW       PIC 9(07) COMP-3.
012700     05  WS-TOTAL-PUBLISH-FAILED      PIC 9(07) COMP-3.
012800     05  WS-TOTAL-PENDING-AT-EOJ      PIC 9(07) COMP-3.
012900     05  FILLER                       PIC X(08).
013000 01  WS-RUN-COUNTERS-DUMP REDEFINES WS-RUN-COUNTERS PIC X(28).
013100******************************************************************
013200*    PSEUDO-UUID SEQUENCE (RESERVED FOR A FUTURE RETRY-ENVELOPE  *
013300*    EVENT - NOT RAISED BY THIS VERSION OF THE DRAIN)            *
013400******************************************************************
013500 01  WS-RETRY-SEQ-AREA.
013600     05  WS-RETRY-SEQ                 PIC S9(04) COMP VALUE ZERO.
013700     05  FILLER                       PIC X(08).
013800 01  WS-RETRY-SEQ-X REDEFINES WS-RETRY-SEQ-AREA PIC X(10).
013900 01  WS-MISC-AREA.
014000     05  WS-FEED-ROWS-WRITTEN         PIC 9(07) COMP-3 VALUE ZERO.
014100     05  FILLER                       PIC X(08).
014200 01  WS-MISC-AREA-X REDEFINES WS-MISC-AREA PIC X(12).
014300******************************************************************
014400*    COPY OF THE OUTBOX ENVELOPE LAYOUT - THIS IS THE ONE AND    *
014500*    ONLY STRUCTURED VIEW OF A ROW WHILE IT IS IN MEMORY.        *
014600******************************************************************
014700     COPY FLOUTBOX.
014800******************************************************************
014900*    RUN TIMESTAMP - USED ONLY FOR THE SIGN-ON/SIGN-OFF DISPLAY  *
015000*    LINES, NOT STAMPED INTO THE OUTBOX ROWS THEMSELVES (A ROW'S *
015100*    CREATED-AT NEVER CHANGES ONCE PLKORDVL WRITES IT).          *
015200******************************************************************
015300     COPY FLCURDTS.
015400 EJECT
015500 PROCEDURE DIVISION.
015600 0000-CONTROL-PROCESS.
015700     PERFORM 1000-INITIALIZATION
015800         THRU 1099-EXIT.
015900     PERFORM 2000-MAIN-PROCESS
016000         THRU 2000-MAIN-PROCESS-EXIT
016100         UNTIL OUTBOX-EOF.
016200     PERFORM EOJ9000-CLOSE-FILES
016300         THRU EOJ9999-EXIT.
016400     GOBACK.
016500 EJECT
016600******************************************************************
016700*     OPEN FILES, BUILD THE RUN TIMESTAMP, ZERO THE COUNTERS     *
016800******************************************************************
016900 1000-INITIALIZATION.
017000     INITIALIZE FL-FILE-STATUS-AREA
017100                FL-SWITCH-AREA
017200                WS-RUN-COUNTERS
017300                WS-RETRY-SEQ-AREA
017400                WS-MISC-AREA.
017500     SET FL-PRODUCTION-MODE-SW TO TRUE.
017600     ACCEPT FL-RAW-DATE-TIME FROM DATE.
017700     ACCEPT FL-RAW-TIME FROM TIME.
017800     MOVE FL-CD-CENTURY  TO FL-CS-CCYY (1:2).
017900     MOVE FL-RAW-YY      TO FL-CS-CCYY (3:2).
018000     MOVE FL-RAW-MM      TO FL-CS-MM.
018100     MOVE FL-RAW-DD      TO FL-CS-DD.
018200     MOVE FL-RAW-HH      TO FL-CS-HH.
018300     MOVE FL-RAW-MIN     TO FL-CS-MIN.
018400     MOVE FL-RAW-SS      TO FL-CS-SS.
018500     DISPLAY 'PLKOBXDR STARTING - RUN STAMP ' FL-CURRENT-STAMP-X.
018600     PERFORM 1100-OPEN-FILES
018700         THRU 1199-EXIT.
018800 1099-EXIT.
018900     EXIT.
019000 1100-OPEN-FILES.
019100     OPEN INPUT  OUTBOX-IN.
019200     IF NOT OUTBOX-IN-OK
019300         DISPLAY 'OPEN FAILED - OUTBOX-IN ' FL-FS-OUTBOX-IN
019400         GO TO EOJ9900-ABEND
019500     END-IF.
019600     OPEN OUTPUT OUTBOX-OUT.
019700     IF NOT OUTBOX-OUT-OK
019800         DISPLAY 'OPEN FAILED - OUTBOX-OUT ' FL-FS-OUTBOX-OUT
019900         GO TO EOJ9900-ABEND
020000     END-IF.
020100     OPEN OUTPUT FEED-OUT.
020200     IF NOT FEED-OUT-OK
020300         DISPLAY 'OPEN FAILED - FEED-OUT ' FL-FS-FEED-OUT
020400         GO TO EOJ9900-ABEND
020500     END-IF.
020600     PERFORM 2100-READ-NEXT-OUTBOX-REC
020700         THRU 2199-EXIT.
020800 1199-EXIT.
020900     EXIT.
021000 EJECT
021100******************************************************************
021200*     ONE ITERATION = ONE OUTBOX ROW READ, PUBLISHED (OR NOT)    *
021300*     AND REWRITTEN TO OUTBOX-OUT.                               *
021400******************************************************************
021500 2000-MAIN-PROCESS.
021600     PERFORM 2200-PROCESS-OUTBOX-REC
021700         THRU 2299-EXIT.
021800     PERFORM 2100-READ-NEXT-OUTBOX-REC
021900         THRU 2199-EXIT.
022000 2000-MAIN-PROCESS-EXIT.
022100     EXIT.
022200 2100-READ-NEXT-OUTBOX-REC.
022300     READ OUTBOX-IN INTO FL-OUTBOX-RECORD
022400         AT END
022500             SET OUTBOX-EOF TO TRUE
022600         NOT AT END
022700             IF NOT OUTBOX-IN-OK
022800                 DISPLAY 'READ ERROR ON OUTBOX-IN ' FL-FS-OUTBOX-IN
022900                 GO TO EOJ9900-ABEND
023000             END-IF
023100             ADD 1 TO WS-TOTAL-EVENTS-READ
023200     END-READ.
023300 2199-EXIT.
023400     EXIT.
023500 EJECT
023600******************************************************************
023700*     A ROW ALREADY MARKED 'Y' IS NEVER REPROCESSED - IT GOES    *
023800*     STRAIGHT THROUGH TO THE REWRITE.  A ROW STILL MARKED 'N'   *
023900*     GETS ONE PUBLISH ATTEMPT THIS PASS.                        *
024000******************************************************************
024100 2200-PROCESS-OUTBOX-REC.
024200     IF FL-OUTBOX-IS-PUBLISHED
024300         ADD 1 TO WS-TOTAL-ALREADY-PUBLISHED
024400     ELSE
024500         PERFORM 2300-ATTEMPT-PUBLISH
024600             THRU 2399-EXIT
024700     END-IF.
024800     PERFORM 2400-WRITE-OUTBOX-OUT-REC
024900         THRU 2499-EXIT.
025000 2299-EXIT.
025100     EXIT.
025200 EJECT
025300******************************************************************
025400*     "HAND IT TO THE EXTERNAL FEED" IN A BATCH SHOP WITH NO     *
025500*     MESSAGE BUS MEANS WRITE IT TO THE FEED EXTRACT FILE THAT   *
025600*     THE OVERNIGHT TRANSMISSION JOB PICKS UP.  A WRITE ERROR    *
025700*     HERE IS A PUBLISH FAILURE FOR THIS ROW ONLY - IT IS NOT    *
025800*     TREATED AS A STEP ABEND, SEE FL-0190 IN THE MAINT LOG.     *
025900******************************************************************
026000 2300-ATTEMPT-PUBLISH.
026100     MOVE FL-OUTBOX-RECORD TO FD-RECORD.
026200     WRITE FD-RECORD.
026300     IF FEED-OUT-OK
026400         MOVE 'Y' TO FL-OUTBOX-PUBLISHED-SW
026500         ADD 1 TO WS-TOTAL-PUBLISHED-NOW
026600         ADD 1 TO WS-FEED-ROWS-WRITTEN
026700     ELSE
026800         DISPLAY 'FEED WRITE FAILED - OUTBOX-ID ' FL-OUTBOX-ID
026900                 ' STATUS ' FL-FS-FEED-OUT
027000         ADD 1 TO WS-TOTAL-PUBLISH-FAILED
027100     END-IF.
027200 2399-EXIT.
027300     EXIT.
027400 2400-WRITE-OUTBOX-OUT-REC.
027500     MOVE FL-OUTBOX-RECORD TO OBO-RECORD.
027600     WRITE OBO-RECORD.
027700     IF NOT OUTBOX-OUT-OK
027800         DISPLAY 'WRITE ERROR ON OUTBOX-OUT ' FL-FS-OUTBOX-OUT
027900         GO TO EOJ9900-ABEND
028000     END-IF.
028100 2499-EXIT.
028200     EXIT.
028300 EJECT
028400******************************************************************
028500*                       END OF JOB PROCESSING                   *
028600******************************************************************
028700 EOJ9000-CLOSE-FILES.
028800     SUBTRACT WS-TOTAL-ALREADY-PUBLISHED WS-TOTAL-PUBLISHED-NOW
028900         FROM WS-TOTAL-EVENTS-READ GIVING WS-TOTAL-PENDING-AT-EOJ.
029000     CLOSE OUTBOX-IN
029100           OUTBOX-OUT
029200           FEED-OUT.
029300     DISPLAY 'PLKOBXDR RUN COMPLETE'.
029400     DISPLAY 'EVENTS READ        ' WS-TOTAL-EVENTS-READ.
029500     DISPLAY 'ALREADY PUBLISHED   ' WS-TOTAL-ALREADY-PUBLISHED.
029600     DISPLAY 'PUBLISHED THIS RUN  ' WS-TOTAL-PUBLISHED-NOW.
029700     DISPLAY 'PUBLISH FAILURES    ' WS-TOTAL-PUBLISH-FAILED.
029800     DISPLAY 'STILL PENDING       ' WS-TOTAL-PENDING-AT-EOJ.
029900     GO TO EOJ9999-EXIT.
030000 EOJ9900-ABEND.
030100     DISPLAY 'PLKOBXDR ABENDING - SEE PRECEDING MESSAGE'.
030200     DISPLAY 'RAW COUNTER DUMP    ' WS-RUN-COUNTERS-DUMP.
030300     MOVE 16 TO RETURN-CODE.
030400     CLOSE OUTBOX-IN
030500           OUTBOX-OUT
030600           FEED-OUT.
030700     GOBACK.
030800 EOJ9999-EXIT.
030900     EXIT.

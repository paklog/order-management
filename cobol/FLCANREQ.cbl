000100******************************************************************
000200*    FLCANREQ  --  CANCEL-ORDER REQUEST RECORD LAYOUT             *
000300*    ONE RECORD PER ORDER-ID TO BE CANCELLED.  READ BY PLKORDVL'S *
000400*    2700-CANCEL-ORDERS AFTER THE MAIN ORDERS-IN PASS HAS BUILT   *
000500*    THE IN-MEMORY SEEN-ORDER TABLE - THE TARGET ORDER MUST HAVE  *
000600*    BEEN RECEIVED EARLIER IN THIS SAME RUN (FL-0212).            *
000700******************************************************************
000800* MAINT LOG
000900*   2006-11-14 KLH  ORIGINAL LAYOUT, FL-0212
001000******************************************************************
001100 01  FL-CANCEL-REQUEST-RECORD.
001200     05  FL-CANCEL-ORDER-ID       PIC X(36).
001300     05  FILLER                   PIC X(44).

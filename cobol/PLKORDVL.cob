000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PLKORDVL.
000300 AUTHOR. R H CARLUCCI.
000400 INSTALLATION. FULFILLMENT SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/02/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  NIGHTLY FILEPASS AGAINST THE SELLER ORDER INTAKE FILE.        *
001200*  READS EACH INCOMING FULFILLMENT ORDER, RUNS THE DUPLICATE-    *
001300*  ORDER CHECK, THE STRUCTURAL/CATALOG/INVENTORY/VALUE           *
001400*  VALIDATION RULES AND THE FULFILLMENT-POLICY DECISION, AND     *
001500*  PRODUCES THE UPDATED ORDER RECORD, THE UNFULFILLABLE-LINE     *
001600*  DETAIL FILE, THE OUTBOX EVENT FILE AND THE VALIDATION         *
001700*  REPORT.  REPLACES THE OLD MANUAL ORDER-REVIEW DESK.           *
001800*                                                                *
001900*J    JCL..                                                      *
002000*                                                                *
002100* //PLKORDVL EXEC PGM=PLKORDVL                                   *
002200* //SYSOUT   DD SYSOUT=*                                         *
002300* //ORDIN    DD DSN=FUL.T9511F0.ORDERS.INPUT,DISP=SHR             *
002400* //PRODIN   DD DSN=FUL.T9511F0.CATALOG.INPUT,DISP=SHR            *
002500* //INVIN    DD DSN=FUL.T9511F0.INVENTRY.INPUT,DISP=SHR           *
002600* //CFGIN    DD DSN=FUL.T9511F0.VALCFG.INPUT,DISP=SHR             *
002700* //ORDOUT   DD DSN=FUL.T9511F0.ORDERS.OUTPUT,                   *
002800* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
002900* //            SPACE=(CYL,(50,30),RLSE)                         *
003000* //UNFOUT   DD DSN=FUL.T9511F0.UNFULFIL.OUTPUT,                 *
003100* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
003200* //            SPACE=(CYL,(10,10),RLSE)                         *
003300* //OBXOUT   DD DSN=FUL.T9511F0.OUTBOX.OUTPUT,                   *
003400* //            DISP=(,CATLG,CATLG),UNIT=USER,                   *
003500* //            SPACE=(CYL,(20,10),RLSE)                         *
003600* //RPTOUT   DD SYSOUT=*                                         *
003700* //*                                                            *
003800*                                                                *
003900*P    ENTRY PARAMETERS..                                        *
004000*     NONE.                                                      *
004100*                                                                *
004200*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004300*     I/O ERROR ON ANY OF THE EIGHT FILES LISTED ABOVE.          *
004400*     INVALID CFG-FULFILLMENT-POLICY VALUE (FORCES ABEND).       *
004500*                                                                *
004600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004700*     NONE - ALL PROCESSING IS IN-LINE.                          *
004800*                                                                *
004900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005000*     FLVALCFG DEFAULTS (SEE 1200-LOAD-CONFIG) WHEN CFGIN        *
005100*     IS EMPTY.                                                  *
005200*                                                                *
005300******************************************************************
005400* MAINT LOG
005500*   1994-03-02 RHC  ORIGINAL FILEPASS - STRUCTURAL CHECKS ONLY,
005600*                   NO POLICY DECISION YET (FL-0001)
005700*   1995-07-19 RHC  ADDED PRODUCT CATALOG AND INVENTORY CHECKS
005800*                   PER TICKET FL-0022
005900*   1997-11-18 RHC  ADDED IDEMPOTENCY-KEY DUPLICATE CHECK, SEE
006000*                   FL-0041
006100*   1998-12-03 PDQ  Y2K: RECEIVED-DATE/OUTBOX-CREATED-AT NOW
006200*                   CARRY 4-DIGIT CENTURY, SEE FL-0099 - SHARED
006300*                   FLCURDTS WORK AREA BUILT ONCE AT INIT
006400*   1999-01-06 PDQ  Y2K SWEEP COMPLETE, REGRESSION RUN CLEAN
006500*   2000-02-14 PDQ  ADDED CFG-FULFILLMENT-POLICY 3-WAY BRANCH
006600*                   PER TICKET FL-0103 (FILL-OR-KILL/FILL-ALL/
006700*                   FILL-ALL-AVAILABLE) - WAS FILL-ALL-ONLY
006800*   2001-07-30 GKS  ADDED UNFULFILLABLE-OUT DETAIL FILE, SPLIT
006900*                   OUT OF THE VALIDATION REPORT PER FL-0088
007000*   2003-04-11 GKS  FUZZY DUPLICATE WINDOW NOW USES THE PSEUDO-
007100*                   JULIAN DAY TABLE BELOW INSTEAD OF A CALL TO
007200*                   THE RETIRED CKDCARTH DATE BRIDGE (FL-0140)
007300*   2006-09-08 KLH  CFG-REJECT-DUP-SKUS SWITCH HONORED - DUP SKU
007400*                   FINDING NO LONGER HARD-CODED AS AN ERROR
007500*                   (FL-0205)
007600******************************************************************
007700 EJECT
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-3090.
008100 OBJECT-COMPUTER. IBM-3090.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS FL-ALPHA-CLASS IS 'A' THRU 'Z'
008500     UPSI-0 ON STATUS IS FL-TEST-MODE-SW
008600            OFF STATUS IS FL-PRODUCTION-MODE-SW.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT ORDERS-IN ASSIGN TO ORDIN
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FL-FS-ORDERS-IN.
009200     SELECT PRODUCT-CATALOG-IN ASSIGN TO PRODIN
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FL-FS-CATALOG-IN.
009500     SELECT INVENTORY-IN ASSIGN TO INVIN
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FL-FS-INVENTORY-IN.
009800     SELECT VALIDATION-CONFIG-IN ASSIGN TO CFGIN
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FL-FS-CONFIG-IN.
010050     SELECT CANCEL-REQUEST-IN ASSIGN TO CANCIN
010060         ORGANIZATION IS LINE SEQUENTIAL
010070         FILE STATUS IS FL-FS-CANCEL-IN.
010100     SELECT ORDERS-OUT ASSIGN TO ORDOUT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FL-FS-ORDERS-OUT.
010400     SELECT UNFULFILLABLE-OUT ASSIGN TO UNFOUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FL-FS-UNFUL-OUT.
010700     SELECT OUTBOX-OUT ASSIGN TO OBXOUT
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS FL-FS-OUTBOX-OUT.
011000     SELECT VALIDATION-REPORT-OUT ASSIGN TO RPTOUT
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS FL-FS-REPORT-OUT.
011300 EJECT
011400 DATA DIVISION.
011500 FILE SECTION.
011600******************************************************************
011700*    ORDERS-IN / ORDERS-OUT - FLAT BUFFERS.  THE STRUCTURED       *
011800*    FL-ORDER-RECORD LAYOUT IS CARRIED ONCE IN WORKING-STORAGE   *
011900*    (COPY OF FLFULORD BELOW) AND MOVED IN/OUT OF THESE BUFFERS  *
012000*    ON READ/WRITE SO BOTH FDS CAN SHARE ONE COPYBOOK WITHOUT    *
012100*    A DUPLICATE 01-LEVEL NAME CLASH.                            *
012200******************************************************************
012300 FD  ORDERS-IN
012400     LABEL RECORDS ARE STANDARD.
012500 01  OI-RECORD                        PIC X(30000).
012600 FD  PRODUCT-CATALOG-IN
012700     LABEL RECORDS ARE STANDARD.
012800     COPY FLPRDDTL.
012900 FD  INVENTORY-IN
013000     LABEL RECORDS ARE STANDARD.
013100     COPY FLINVLVL.
013200 FD  VALIDATION-CONFIG-IN
013300     LABEL RECORDS ARE STANDARD.
013400     COPY FLVALCFG.
013450 FD  CANCEL-REQUEST-IN
013460     LABEL RECORDS ARE STANDARD.
013470     COPY FLCANREQ.
013500 FD  ORDERS-OUT
013600     LABEL RECORDS ARE STANDARD.
013700 01  OO-RECORD                        PIC X(30000).
013800 FD  UNFULFILLABLE-OUT
013900     LABEL RECORDS ARE STANDARD.
014000     COPY FLUNFUL1.
014100 FD  OUTBOX-OUT
014200     LABEL RECORDS ARE STANDARD.
014300     COPY FLOUTBOX.
014400 FD  VALIDATION-REPORT-OUT
014500     LABEL RECORDS ARE STANDARD.
014600 01  RP-RECORD.
014700     05  RP-ORDER-ID                  PIC X(36).
014800     05  FILLER                       PIC X(01) VALUE X'05'.
014900     05  RP-SELLER-ORDER-ID            PIC X(40).
015000     05  FILLER                       PIC X(01) VALUE X'05'.
015100     05  RP-DISPOSITION               PIC X(14).
015200     05  FILLER                       PIC X(01) VALUE X'05'.
015300     05  RP-ERROR-COUNT               PIC ZZ9.
015400     05  FILLER                       PIC X(01) VALUE X'05'.
015500     05  RP-FULFILL-ACTION            PIC X(14).
015600     05  FILLER                       PIC X(01) VALUE X'05'.
015700     05  RP-ERROR-TEXT                PIC X(100).
015800     05  FILLER                       PIC X(03).
015900 01  RS-RECORD.
016000     05  RS-LABEL                     PIC X(30).
016100     05  FILLER                       PIC X(01) VALUE X'05'.
016200     05  RS-ORDERS-READ               PIC ZZZZZZ9.
016300     05  FILLER                       PIC X(01) VALUE X'05'.
016400     05  RS-ACCEPTED                  PIC ZZZZZZ9.
016500     05  FILLER                       PIC X(01) VALUE X'05'.
016600     05  RS-REJECTED                  PIC ZZZZZZ9.
016700     05  FILLER                       PIC X(01) VALUE X'05'.
016800     05  RS-PARTIAL                   PIC ZZZZZZ9.
016900     05  FILLER                       PIC X(01) VALUE X'05'.
017000     05  RS-DUPLICATES                PIC ZZZZZZ9.
017100     05  FILLER                       PIC X(01) VALUE X'05'.
017200     05  RS-OUTBOX-WRITTEN            PIC ZZZZZZ9.
017300     05  FILLER                       PIC X(01) VALUE X'05'.
017400     05  RS-OUTBOX-PUBLISHED          PIC ZZZZZZ9.
017500     05  FILLER                       PIC X(09).
017600 EJECT
017700 WORKING-STORAGE SECTION.
017800 01  FILLER                           PIC X(32)
017900     VALUE 'PLKORDVL WORKING STORAGE BEGINS'.
018000******************************************************************
018100*    FILE STATUS AREA                                            *
018200******************************************************************
018300 01  FL-FILE-STATUS-AREA.
018400     05  FL-FS-ORDERS-IN              PIC X(02).
018500         88  ORDERS-IN-OK              VALUE '00'.
018600         88  ORDERS-IN-EOF             VALUE '10'.
018700     05  FL-FS-CATALOG-IN             PIC X(02).
018800         88  CATALOG-IN-OK              VALUE '00'.
018900         88  CATALOG-IN-EOF             VALUE '10'.
019000     05  FL-FS-INVENTORY-IN           PIC X(02).
019100         88  INVENTORY-IN-OK            VALUE '00'.
019200         88  INVENTORY-IN-EOF           VALUE '10'.
019300     05  FL-FS-CONFIG-IN              PIC X(02).
019400         88  CONFIG-IN-OK               VALUE '00'.
019500         88  CONFIG-IN-EOF              VALUE '10'.
019550     05  FL-FS-CANCEL-IN              PIC X(02).
019560         88  CANCEL-IN-OK               VALUE '00'.
019570         88  CANCEL-IN-EOF              VALUE '10'.
019600     05  FL-FS-ORDERS-OUT             PIC X(02).
019700         88  ORDERS-OUT-OK              VALUE '00'.
019800     05  FL-FS-UNFUL-OUT              PIC X(02).
019900         88  UNFUL-OUT-OK               VALUE '00'.
020000     05  FL-FS-OUTBOX-OUT             PIC X(02).
020100         88  OUTBOX-OUT-OK              VALUE '00'.
020200     05  FL-FS-REPORT-OUT             PIC X(02).
020300         88  REPORT-OUT-OK              VALUE '00'.
020400     05  FILLER                       PIC X(08).
020500******************************************************************
020600*    SWITCHES AREA                                                *
020700******************************************************************
020800 01  FL-SWITCH-AREA.
020900     05  FL-TEST-MODE-SW              PIC X(01).
021000     05  FL-PRODUCTION-MODE-SW        PIC X(01).
021100     05  END-OF-FILE-INDICATOR        PIC X(01).
021200         88  ORDERS-EOF                 VALUE 'Y'.
021300     05  FL-SELLER-EXISTS-SW          PIC X(01).
021400         88  SELLER-ORDER-ID-EXISTS     VALUE 'Y'.
021500     05  FL-DUP-FOUND-SW              PIC X(01).
021600         88  DUPLICATE-FOUND            VALUE 'Y'.
021700     05  FL-DUP-REASON                PIC X(16).
021800         88  DUP-REASON-IDEM            VALUE 'IDEMPOTENCY_KEY'.
021900         88  DUP-REASON-SELLER          VALUE 'SELLER_ORDER_ID'.
022000         88  DUP-REASON-FUZZY           VALUE 'FUZZY_MATCH'.
022100     05  FL-ORDER-VALID-SW            PIC X(01).
022200         88  ORDER-IS-VALID             VALUE 'Y'.
022300     05  FL-CATALOG-LOOKUP-SW         PIC X(01).
022400         88  SKU-FOUND-IN-CATALOG       VALUE 'Y'.
022500     05  FL-INVENTORY-LOOKUP-SW       PIC X(01).
022600         88  SKU-FOUND-IN-INVENTORY     VALUE 'Y'.
022610     05  FL-ALL-SHORT-ZERO-SW         PIC X(01).
022620         88  ALL-SHORT-ITEMS-ZERO-AVAIL VALUE 'Y'.
022630     05  FL-CANCEL-EOF-SW             PIC X(01).
022640         88  CANCEL-EOF                 VALUE 'Y'.
022650     05  FL-CANCEL-FOUND-SW           PIC X(01).
022660         88  CANCEL-TARGET-FOUND       VALUE 'Y'.
022700     05  FILLER                       PIC X(07).
022800 EJECT
022900******************************************************************
023000*    CURRENT DATE/TIME WORK AREA - SHARED COPYBOOK               *
023100******************************************************************
023200     COPY FLCURDTS.
023300******************************************************************
023400*    PSEUDO-JULIAN DAY TABLE - CUMULATIVE DAYS BEFORE EACH MONTH *
023500*    (NON-LEAP APPROXIMATION - ACCEPTABLE FOR A SHORT DUPLICATE  *
023600*    DETECTION WINDOW, SEE FL-0140).  REPLACES THE OLD CKDCARTH  *
023700*    BRIDGE CALL WHICH WENT AWAY WITH THE BASEB RETIREMENT.      *
023800******************************************************************
023900 01  FL-CUM-DAYS-TABLE.
024000     05  FL-CUM-DAYS OCCURS 12 TIMES  PIC 9(03).
024100 01  FL-CUM-DAYS-REDEF REDEFINES FL-CUM-DAYS-TABLE PIC X(36).
024200 EJECT
024300******************************************************************
024400*    VALIDATION CONFIG WORKING COPY AND DEFAULTS                 *
024500******************************************************************
024600 01  WS-CONFIG-DEFAULTS.
024700     05  WS-DFLT-MAX-TOTAL-QTY        PIC 9(07) VALUE 100000.
024800     05  WS-DFLT-MAX-ITEMS            PIC 9(03) VALUE 100.
024900     05  WS-DFLT-MIN-VALUE            PIC S9(9)V99 COMP-3
025000                                       VALUE 0.01.
025100     05  WS-DFLT-MAX-VALUE            PIC S9(9)V99 COMP-3
025200                                       VALUE 1000000.00.
025300     05  WS-DFLT-DUP-WINDOW-HOURS     PIC 9(03) VALUE 24.
025400     05  WS-DFLT-POLICY               PIC X(20) VALUE 'FILL_ALL'.
025500     05  FILLER                       PIC X(10).
025600 EJECT
025700******************************************************************
025800*    CURRENT ORDER WORKING AREA (COPY OF FLFULORD)                *
025900******************************************************************
026000     COPY FLFULORD.
026100 EJECT
026200******************************************************************
026300*    IN-MEMORY PRODUCT CATALOG AND INVENTORY REFERENCE TABLES    *
026400*    LOADED ONCE AT START OF RUN (1300/1400) - NOT RE-READ.      *
026500******************************************************************
026600 01  WS-PROD-COUNT                    PIC S9(04) COMP VALUE ZERO.
026700 01  WS-PROD-TABLE-AREA.
026800     05  WS-PROD-ENTRY OCCURS 1 TO 2000 TIMES
026900             DEPENDING ON WS-PROD-COUNT
027000             INDEXED BY FL-PROD-IDX.
027100         10  WS-PROD-SKU              PIC X(40).
027200         10  WS-PROD-NAME             PIC X(60).
027300         10  WS-PROD-PRICE            PIC S9(9)V99 COMP-3.
027400         10  WS-PROD-ACTIVE-SW        PIC X(01).
027500         10  WS-PROD-CATEGORY         PIC X(30).
027600 01  WS-INV-COUNT                     PIC S9(04) COMP VALUE ZERO.
027700 01  WS-INV-TABLE-AREA.
027800     05  WS-INV-ENTRY OCCURS 1 TO 2000 TIMES
027900             DEPENDING ON WS-INV-COUNT
028000             INDEXED BY FL-INV-IDX.
028100         10  WS-INV-SKU               PIC X(40).
028200         10  WS-INV-AVAILABLE-QTY     PIC 9(07).
028300 EJECT
028400******************************************************************
028500*    IN-MEMORY TABLE OF ORDERS ALREADY SEEN THIS RUN - USED FOR  *
028600*    THE UNIT 4 SELLER-ID GATE AND THE UNIT 2 DUPLICATE CHECKS.  *
028700******************************************************************
028800 01  WS-SEEN-COUNT                    PIC S9(04) COMP VALUE ZERO.
028900 01  WS-SEEN-ORDER-TABLE.
029000     05  WS-SEEN-ENTRY OCCURS 1 TO 1000 TIMES
029100             DEPENDING ON WS-SEEN-COUNT
029200             INDEXED BY FL-SEEN-IDX.
029300         10  WS-SEEN-ORDER-ID         PIC X(36).
029400         10  WS-SEEN-SELLER-ORDER-ID  PIC X(40).
029500         10  WS-SEEN-DISPLAY-ORDER-ID PIC X(40).
029600         10  WS-SEEN-IDEMPOTENCY-KEY  PIC X(64).
029700         10  WS-SEEN-NORM-NAME        PIC X(50).
029800         10  WS-SEEN-NORM-ADDR1       PIC X(60).
029900         10  WS-SEEN-POSTAL-CODE      PIC X(15).
030000         10  WS-SEEN-ITEM-COUNT       PIC 9(03).
030100         10  WS-SEEN-RECEIVED-STAMP   PIC X(14).
030150         10  WS-SEEN-ORDER-STATUS     PIC X(11).
030200 01  WS-SEEN-ENTRY-WORK.
030300     05  WS-WORK-SELLER-ORDER-ID      PIC X(40).
030400     05  WS-WORK-IDEMPOTENCY-KEY      PIC X(64).
030500     05  WS-WORK-NORM-NAME            PIC X(50).
030600     05  WS-WORK-NORM-ADDR1           PIC X(60).
030700     05  WS-WORK-POSTAL-CODE          PIC X(15).
030800     05  WS-WORK-ITEM-COUNT           PIC 9(03).
030900     05  WS-WORK-RECEIVED-STAMP       PIC X(14).
031000 01  WS-SEEN-ENTRY-ALT REDEFINES WS-SEEN-ENTRY-WORK PIC X(246).
031010******************************************************************
031020*    SHARED SCRATCH AREA FOR 2433-NORMALIZE-AND-COLLAPSE - TRIMS  *
031030*    LEADING/TRAILING SPACE AND SQUEEZES INTERNAL RUNS OF SPACE   *
031040*    DOWN TO ONE, PER FL-0460 (AN EXTRA EMBEDDED BLANK IN A       *
031050*    NAME OR ADDRESS LINE WAS LETTING TRUE DUPLICATES THROUGH).   *
031060******************************************************************
031070 01  WS-COLLAPSE-SOURCE               PIC X(60).
031080 01  WS-COLLAPSE-RESULT               PIC X(60).
031090 01  WS-COLLAPSE-WORD                 PIC X(60).
031100 01  WS-COLLAPSE-PTR                  PIC S9(04) COMP VALUE ZERO.
031150 EJECT
031200******************************************************************
031300*    PER-ORDER SHORTFALL WORKING TABLE - UNIT 1 STEP 6 RESULTS,  *
031400*    CARRIED FORWARD TO UNIT 5 CLASSIFICATION/POLICY UNCHANGED.  *
031500******************************************************************
031600 01  WS-SHORT-COUNT                   PIC S9(04) COMP VALUE ZERO.
031700 01  WS-SHORTFALL-TABLE.
031800     05  WS-SHORT-ENTRY OCCURS 1 TO 100 TIMES
031900             DEPENDING ON WS-SHORT-COUNT
032000             INDEXED BY FL-SHORT-IDX.
032100         10  WS-SHORT-SELLER-SKU      PIC X(40).
032200         10  WS-SHORT-LINE-ID         PIC X(40).
032300         10  WS-SHORT-REQUESTED-QTY   PIC 9(07).
032400         10  WS-SHORT-AVAILABLE-QTY   PIC 9(07).
032500         10  WS-SHORT-REASON          PIC X(24).
032600 EJECT
032700******************************************************************
032800*    ORDER-VALUE CHECK AND DUPLICATE-SKU CHECK SCRATCH AREAS    *
032900******************************************************************
033000 01  WS-ORDER-VALUE-ACCUM             PIC S9(9)V99 COMP-3
033100                                       VALUE ZERO.
033200 01  WS-ITEM-TOTAL-QTY                PIC 9(09) COMP VALUE ZERO.
033300 01  WS-LINE-PRICE                    PIC S9(9)V99 COMP-3
033400                                       VALUE ZERO.
033410******************************************************************
033420*    SHIP SPEED CATEGORY FOLDED TO UPPER CASE BEFORE THE 88-LEVEL*
033430*    TEST BELOW - SAME_DAY/NEXT_DAY/SCHEDULED ADDED PER FL-0451, *
033440*    CATEGORY HAD BEEN COMING IN MIXED CASE FROM SOME SELLERS.   *
033450******************************************************************
033460 01  WS-SHIP-SPEED-UC                 PIC X(10).
033470     88  FL-VALID-SHIP-SPEED  VALUE 'STANDARD  ' 'EXPEDITED '
033480                                    'PRIORITY  ' 'SAME_DAY  '
033490                                    'NEXT_DAY  ' 'SCHEDULED '.
033500 EJECT
033600******************************************************************
033700*    ERROR ACCUMULATION AREA - ONE ENTRY PER VALIDATION FINDING *
033800******************************************************************
033900 01  WS-ERROR-COUNT                   PIC S9(03) COMP VALUE ZERO.
034000 01  WS-ERROR-TABLE.
034100     05  WS-ERROR-ENTRY OCCURS 1 TO 30 TIMES
034200             DEPENDING ON WS-ERROR-COUNT
034300             INDEXED BY FL-ERROR-IDX.
034400         10  WS-ERROR-TEXT            PIC X(100).
034410******************************************************************
034420*    DUPLICATE-SKU AND MISSING-CATALOG-SKU ACCUMULATORS - ONE    *
034430*    ERROR LINE PER ORDER LISTING ALL THE OFFENDING SKUS,        *
034440*    COMMA-JOINED, RATHER THAN ONE WS-ERROR-TABLE ENTRY PER SKU   *
034450*    PER FL-0472.                                                *
034460******************************************************************
034470 01  WS-DUP-SKU-FOUND-SW              PIC X(01).
034480     88  DUP-SKU-FOUND                 VALUE 'Y'.
034490 01  WS-DUP-THIS-ITEM-SW              PIC X(01).
034500     88  DUP-THIS-ITEM-FOUND           VALUE 'Y'.
034510 01  WS-FIRST-OCCURRENCE-SW           PIC X(01).
034520     88  FIRST-OCCURRENCE-OF-SKU       VALUE 'Y'.
034530 01  WS-DUP-SKU-LIST                  PIC X(74) VALUE SPACE.
034532 01  WS-DUP-SKU-PTR                   PIC S9(04) COMP VALUE 1.
034540 01  WS-CATALOG-MISS-FOUND-SW         PIC X(01).
034550     88  CATALOG-MISS-FOUND            VALUE 'Y'.
034560 01  WS-CATALOG-MISS-LIST             PIC X(70) VALUE SPACE.
034562 01  WS-CATALOG-MISS-PTR              PIC S9(04) COMP VALUE 1.
034570 EJECT
034600******************************************************************
034700*    FULFILLMENT ACTION AND OUTBOX WORKING FIELDS                *
034800******************************************************************
034900 01  WS-FULFILL-ACTION                PIC X(14).
035000     88  ACTION-COMPLETE               VALUE 'COMPLETE'.
035100     88  ACTION-PARTIAL                 VALUE 'PARTIAL'.
035200     88  ACTION-UNFULFILLABLE           VALUE 'UNFULFILLABLE'.
035300 01  WS-DISPOSITION                   PIC X(14).
035400     88  DISP-ACCEPTED                  VALUE 'ACCEPTED'.
035500     88  DISP-REJECTED                  VALUE 'REJECTED'.
035600     88  DISP-PARTIAL                   VALUE 'PARTIAL'.
035700     88  DISP-DUPLICATE                 VALUE 'DUPLICATE'.
035800 01  WS-OUTBOX-SEQ                    PIC S9(09) COMP-3
035900                                       VALUE ZERO.
036000 01  WS-OUTBOX-ID                     PIC X(36).
036100 01  WS-EVENT-TYPE                    PIC X(60).
036200 01  WS-EVENT-DATA                    PIC X(2000).
036300 EJECT
036400******************************************************************
036500*    RUN COUNTERS - COMP-3 PER SHOP STANDARD, WITH RAW-BYTE      *
036600*    REDEFINE FOR AN END-OF-JOB DIAGNOSTIC DUMP ON ABEND.        *
036700******************************************************************
036800 01  WS-RUN-COUNTERS.
036900     05  WS-TOTAL-ORDERS-READ         PIC 9(07) COMP-3
037000                                       VALUE ZERO.
037100     05  WS-TOTAL-ACCEPTED            PIC 9(07) COMP-3
037200                                       VALUE ZERO.
037300     05  WS-TOTAL-REJECTED            PIC 9(07) COMP-3
037400                                       VALUE ZERO.
037500     05  WS-TOTAL-PARTIAL             PIC 9(07) COMP-3
037600                                       VALUE ZERO.
037700     05  WS-TOTAL-DUPLICATES          PIC 9(07) COMP-3
037800                                       VALUE ZERO.
037900     05  WS-TOTAL-OUTBOX-WRITTEN      PIC 9(07) COMP-3
038000                                       VALUE ZERO.
038100     05  WS-TOTAL-OUTBOX-PUBLISHED    PIC 9(07) COMP-3
038200                                       VALUE ZERO.
038210     05  WS-TOTAL-CANCELLED           PIC 9(07) COMP-3
038220                                       VALUE ZERO.
038300     05  FILLER                       PIC X(04).
038400 01  WS-RUN-COUNTERS-DUMP REDEFINES WS-RUN-COUNTERS PIC X(36).
038500 EJECT
038600 01  FL-SUBSCRIPTS.
038700     05  WS-I                         PIC S9(04) COMP VALUE ZERO.
038800     05  WS-J                         PIC S9(04) COMP VALUE ZERO.
038900     05  FL-ITEM-JDX                  PIC S9(04) COMP VALUE ZERO.
038950     05  FL-ITEM-KDX                  PIC S9(04) COMP VALUE ZERO.
039000     05  FILLER                       PIC X(02).
039100 01  FL-DUP-WINDOW-WORK-AREA.
039200     05  WS-MM-SUB                    PIC 9(02) VALUE ZERO.
039300     05  WS-DD-SUB                    PIC 9(02) VALUE ZERO.
039400     05  WS-YR-SUB                    PIC 9(04) VALUE ZERO.
039500     05  WS-SEEN-DAY-COUNT            PIC S9(07) COMP
039600                                       VALUE ZERO.
039700     05  WS-NOW-DAY-COUNT             PIC S9(07) COMP
039800                                       VALUE ZERO.
039900     05  WS-HOUR-DIFFERENCE           PIC S9(07) COMP
040000                                       VALUE ZERO.
040100     05  FILLER                       PIC X(06).
040200 01  FILLER                           PIC X(30)
040300     VALUE 'PLKORDVL WORKING STORAGE ENDS'.
040400 EJECT
040500 LINKAGE SECTION.
040600 EJECT
040700 PROCEDURE DIVISION.
040800******************************************************************
040900*                        MAINLINE LOGIC                          *
041000******************************************************************
041100
041200 0000-CONTROL-PROCESS.
041300     PERFORM 1000-INITIALIZATION
041400         THRU 1099-INITIALIZATION-EXIT.
041500     PERFORM 1100-OPEN-FILES
041600         THRU 1199-OPEN-FILES-EXIT.
041700     PERFORM 1200-LOAD-CONFIG
041800         THRU 1299-LOAD-CONFIG-EXIT.
041900     PERFORM 1300-LOAD-CATALOG
042000         THRU 1399-LOAD-CATALOG-EXIT.
042100     PERFORM 1400-LOAD-INVENTORY
042200         THRU 1499-LOAD-INVENTORY-EXIT.
042300     MOVE 'N' TO END-OF-FILE-INDICATOR.
042400     PERFORM 2000-MAIN-PROCESS
042500         THRU 2000-MAIN-PROCESS-EXIT
042600         UNTIL ORDERS-EOF.
042620     MOVE 'N' TO FL-CANCEL-EOF-SW.
042640     PERFORM 2700-CANCEL-ORDERS
042660         THRU 2799-CANCEL-ORDERS-EXIT
042680         UNTIL CANCEL-EOF.
042700     PERFORM EOJ9000-CLOSE-FILES
042800         THRU EOJ9999-EXIT.
042900     GOBACK.
043000 EJECT
043100******************************************************************
043200*                         INITIALIZATION                         *
043300******************************************************************
043400
043500 1000-INITIALIZATION.
043600     INITIALIZE FL-SWITCH-AREA.
043700     INITIALIZE WS-RUN-COUNTERS.
043800     INITIALIZE WS-SEEN-COUNT WS-PROD-COUNT WS-INV-COUNT.
043900* GET CURRENT DATE/TIME, FREEZE FOR THE WHOLE RUN
044000     ACCEPT FL-RAW-DATE-TIME FROM DATE.
044100     ACCEPT FL-RAW-TIME FROM TIME.
044200     MOVE FL-CD-CENTURY  TO FL-CS-CCYY (1:2).
044300     MOVE FL-RAW-YY      TO FL-CS-CCYY (3:2).
044400     MOVE FL-RAW-MM      TO FL-CS-MM.
044500     MOVE FL-RAW-DD      TO FL-CS-DD.
044600     MOVE FL-RAW-HH      TO FL-CS-HH.
044700     MOVE FL-RAW-MIN     TO FL-CS-MIN.
044800     MOVE FL-RAW-SS      TO FL-CS-SS.
044900* BUILD THE PSEUDO-JULIAN CUMULATIVE-DAYS TABLE
045000     MOVE 000 TO FL-CUM-DAYS (01).
045100     MOVE 031 TO FL-CUM-DAYS (02).
045200     MOVE 059 TO FL-CUM-DAYS (03).
045300     MOVE 090 TO FL-CUM-DAYS (04).
045400     MOVE 120 TO FL-CUM-DAYS (05).
045500     MOVE 151 TO FL-CUM-DAYS (06).
045600     MOVE 181 TO FL-CUM-DAYS (07).
045700     MOVE 212 TO FL-CUM-DAYS (08).
045800     MOVE 243 TO FL-CUM-DAYS (09).
045900     MOVE 273 TO FL-CUM-DAYS (10).
046000     MOVE 304 TO FL-CUM-DAYS (11).
046100     MOVE 334 TO FL-CUM-DAYS (12).
046200 1099-INITIALIZATION-EXIT.
046300     EXIT.
046400 EJECT
046500******************************************************************
046600*                         OPEN ALL FILES                         *
046700******************************************************************
046800
046900 1100-OPEN-FILES.
047000     OPEN INPUT  ORDERS-IN.
047100     IF NOT ORDERS-IN-OK
047200         DISPLAY 'OPEN FAILED - ORDERS-IN ' FL-FS-ORDERS-IN
047300         GO TO EOJ9900-ABEND
047400     END-IF.
047500     OPEN INPUT  PRODUCT-CATALOG-IN.
047600     IF NOT CATALOG-IN-OK
047700         DISPLAY 'OPEN FAILED - PRODUCT-CATALOG-IN '
047800                 FL-FS-CATALOG-IN
047900         GO TO EOJ9900-ABEND
048000     END-IF.
048100     OPEN INPUT  INVENTORY-IN.
048200     IF NOT INVENTORY-IN-OK
048300         DISPLAY 'OPEN FAILED - INVENTORY-IN ' FL-FS-INVENTORY-IN
048400         GO TO EOJ9900-ABEND
048500     END-IF.
048600     OPEN INPUT  VALIDATION-CONFIG-IN.
048700     IF NOT CONFIG-IN-OK
048800         DISPLAY 'OPEN FAILED - VALIDATION-CONFIG-IN '
048900                 FL-FS-CONFIG-IN
049000         GO TO EOJ9900-ABEND
049100     END-IF.
049120     OPEN INPUT  CANCEL-REQUEST-IN.
049140     IF NOT CANCEL-IN-OK
049160         DISPLAY 'OPEN FAILED - CANCEL-REQUEST-IN '
049180                 FL-FS-CANCEL-IN
049190         GO TO EOJ9900-ABEND
049195     END-IF.
049200     OPEN OUTPUT ORDERS-OUT.
049300     IF NOT ORDERS-OUT-OK
049400         DISPLAY 'OPEN FAILED - ORDERS-OUT ' FL-FS-ORDERS-OUT
049500         GO TO EOJ9900-ABEND
049600     END-IF.
049700     OPEN OUTPUT UNFULFILLABLE-OUT.
049800     IF NOT UNFUL-OUT-OK
049900         DISPLAY 'OPEN FAILED - UNFULFILLABLE-OUT '
050000                 FL-FS-UNFUL-OUT
050100         GO TO EOJ9900-ABEND
050200     END-IF.
050300     OPEN OUTPUT OUTBOX-OUT.
050400     IF NOT OUTBOX-OUT-OK
050500         DISPLAY 'OPEN FAILED - OUTBOX-OUT ' FL-FS-OUTBOX-OUT
050600         GO TO EOJ9900-ABEND
050700     END-IF.
050800     OPEN OUTPUT VALIDATION-REPORT-OUT.
050900     IF NOT REPORT-OUT-OK
051000         DISPLAY 'OPEN FAILED - VALIDATION-REPORT-OUT '
051100                 FL-FS-REPORT-OUT
051200         GO TO EOJ9900-ABEND
051300     END-IF.
051400 1199-OPEN-FILES-EXIT.
051500     EXIT.
051600 EJECT
051700******************************************************************
051800*               LOAD VALIDATION-CONFIG-IN (SINGLETON)            *
051900******************************************************************
052000
052100 1200-LOAD-CONFIG.
052200     READ VALIDATION-CONFIG-IN
052300         AT END
052400             DISPLAY 'VALIDATION-CONFIG-IN EMPTY - USING '
052500                     'SHOP DEFAULTS'
052600             MOVE WS-DFLT-MAX-TOTAL-QTY TO FL-CFG-MAX-TOTAL-QTY
052700             MOVE WS-DFLT-MAX-ITEMS     TO FL-CFG-MAX-ITEMS
052800             MOVE WS-DFLT-MIN-VALUE     TO FL-CFG-MIN-ORDER-VALUE
052900             MOVE WS-DFLT-MAX-VALUE     TO FL-CFG-MAX-ORDER-VALUE
053000             MOVE 'N'                   TO FL-CFG-CHECK-CATALOG-SW
053100             MOVE 'Y'                   TO FL-CFG-REJECT-DUP-SW
053200             MOVE 'N'                   TO FL-CFG-VALUE-CHECK-SW
053300             MOVE WS-DFLT-DUP-WINDOW-HOURS
053400                                         TO FL-CFG-DUP-WINDOW-HOURS
053500             MOVE WS-DFLT-POLICY        TO FL-CFG-POLICY
053600     END-READ.
053700     IF FL-CFG-POLICY = SPACE
053800         MOVE WS-DFLT-POLICY TO FL-CFG-POLICY
053900     END-IF.
054000     IF NOT FL-CFG-POLICY-FILL-KILL
054100         AND NOT FL-CFG-POLICY-FILL-ALL
054200         AND NOT FL-CFG-POLICY-FILL-AVAIL
054300         DISPLAY 'INVALID CFG-FULFILLMENT-POLICY - '
054400                 FL-CFG-POLICY
054500         GO TO EOJ9900-ABEND
054600     END-IF.
054700 1299-LOAD-CONFIG-EXIT.
054800     EXIT.
054900 EJECT
055000******************************************************************
055100*          LOAD PRODUCT-CATALOG-IN INTO WS-PROD-TABLE-AREA       *
055200******************************************************************
055300
055400 1300-LOAD-CATALOG.
055500     PERFORM 1310-LOAD-CATALOG-REC
055600         UNTIL CATALOG-IN-EOF.
055700 1399-LOAD-CATALOG-EXIT.
055800     EXIT.
055900 EJECT
056000******************************************************************
056100*          READ ONE PRODUCT-CATALOG-IN RECORD INTO THE TABLE     *
056200******************************************************************
056300
056400 1310-LOAD-CATALOG-REC.
056500     READ PRODUCT-CATALOG-IN
056600         AT END
056700             SET CATALOG-IN-EOF TO TRUE
056800         NOT AT END
056900             ADD 1 TO WS-PROD-COUNT
057000             SET FL-PROD-IDX TO WS-PROD-COUNT
057100             MOVE FL-PROD-SKU
057200                 TO WS-PROD-SKU (FL-PROD-IDX)
057300             MOVE FL-PROD-NAME
057400                 TO WS-PROD-NAME (FL-PROD-IDX)
057500             MOVE FL-PROD-PRICE
057600                 TO WS-PROD-PRICE (FL-PROD-IDX)
057700             MOVE FL-PROD-ACTIVE-SW
057800                 TO WS-PROD-ACTIVE-SW (FL-PROD-IDX)
057900             MOVE FL-PROD-CATEGORY
058000                 TO WS-PROD-CATEGORY (FL-PROD-IDX)
058100     END-READ.
058200 1319-LOAD-CATALOG-REC-EXIT.
058300     EXIT.
058400 EJECT
058500******************************************************************
058600*          LOAD INVENTORY-IN INTO WS-INV-TABLE-AREA              *
058700******************************************************************
058800
058900 1400-LOAD-INVENTORY.
059000     PERFORM 1410-LOAD-INVENTORY-REC
059100         UNTIL INVENTORY-IN-EOF.
059200 1499-LOAD-INVENTORY-EXIT.
059300     EXIT.
059400 EJECT
059500******************************************************************
059600*          READ ONE INVENTORY-IN RECORD INTO THE TABLE           *
059700******************************************************************
059800
059900 1410-LOAD-INVENTORY-REC.
060000     READ INVENTORY-IN
060100         AT END
060200             SET INVENTORY-IN-EOF TO TRUE
060300         NOT AT END
060400             ADD 1 TO WS-INV-COUNT
060500             SET FL-INV-IDX TO WS-INV-COUNT
060600             MOVE FL-INV-SKU
060700                 TO WS-INV-SKU (FL-INV-IDX)
060800             MOVE FL-INV-AVAILABLE-QTY
060900                 TO WS-INV-AVAILABLE-QTY (FL-INV-IDX)
061000     END-READ.
061100 1419-LOAD-INVENTORY-REC-EXIT.
061200     EXIT.
061300 EJECT
061400******************************************************************
061500*                        MAIN PROCESS                            *
061600******************************************************************
061700
061800 2000-MAIN-PROCESS.
061900     PERFORM 2100-READ-NEXT-ORDER
062000         THRU 2199-READ-NEXT-ORDER-EXIT.
062100     IF NOT ORDERS-EOF
062200         PERFORM 2200-PROCESS-ORDER
062300             THRU 2299-PROCESS-ORDER-EXIT
062400     END-IF.
062500 2000-MAIN-PROCESS-EXIT.
062600     EXIT.
062700 EJECT
062800******************************************************************
062900*                    READ NEXT ORDER RECORD                      *
063000******************************************************************
063100
063200 2100-READ-NEXT-ORDER.
063300     READ ORDERS-IN INTO FL-ORDER-RECORD
063400         AT END
063500             SET ORDERS-EOF TO TRUE
063600         NOT AT END
063700             IF NOT ORDERS-IN-OK
063800                 DISPLAY 'READ ERROR ON ORDERS-IN '
063900                         FL-FS-ORDERS-IN
064000                 GO TO EOJ9900-ABEND
064100             END-IF
064200             ADD 1 TO WS-TOTAL-ORDERS-READ
064300     END-READ.
064400 2199-READ-NEXT-ORDER-EXIT.
064500     EXIT.
064600 EJECT
064700******************************************************************
064800*                     PROCESS ONE ORDER                          *
064900*     ORCHESTRATES UNITS 4, 2, 3, 1 AND 5 IN THE SEQUENCE        *
065000*     AGREED IN THE DESIGN NOTEBOOK (FL-0041/FL-0103).           *
065100******************************************************************
065200
065300 2200-PROCESS-ORDER.
065400     INITIALIZE WS-ERROR-COUNT WS-SHORT-COUNT.
065500     MOVE SPACE TO FL-SELLER-EXISTS-SW FL-DUP-FOUND-SW
065600                   FL-ORDER-VALID-SW.
065700     PERFORM 2300-CHECK-SELLER-ID-EXISTS
065800         THRU 2399-CHECK-SELLER-ID-EXISTS-EXIT.
065900     IF SELLER-ORDER-ID-EXISTS
066000         MOVE 'ORDER ALREADY EXISTS - SELLER ORDER ID '
066100              TO WS-ERROR-TEXT (1)
066200         ADD 1 TO WS-ERROR-COUNT
066300         SET FL-ERROR-IDX TO WS-ERROR-COUNT
066400         MOVE FL-SELLER-ORDER-ID TO
066500              WS-ERROR-TEXT (FL-ERROR-IDX) (41:40)
066600         MOVE 'REJECTED' TO WS-DISPOSITION
066700         MOVE SPACE TO WS-FULFILL-ACTION
066800         ADD 1 TO WS-TOTAL-REJECTED
066900         PERFORM 6000-WRITE-REPORT-SECTION
067000             THRU 6099-WRITE-REPORT-SECTION-EXIT
067100         GO TO 2299-PROCESS-ORDER-EXIT
067200     END-IF.
067300     PERFORM 2400-DUPLICATE-CHECK
067400         THRU 2499-DUPLICATE-CHECK-EXIT.
067500     IF DUPLICATE-FOUND
067600         MOVE 'DUPLICATE ORDER - REASON ' TO WS-ERROR-TEXT (1)
067700         MOVE FL-DUP-REASON TO WS-ERROR-TEXT (1) (27:16)
067800         MOVE 1 TO WS-ERROR-COUNT
067900         MOVE 'DUPLICATE' TO WS-DISPOSITION
068000         MOVE SPACE TO WS-FULFILL-ACTION
068100         ADD 1 TO WS-TOTAL-DUPLICATES
068200         PERFORM 6000-WRITE-REPORT-SECTION
068300             THRU 6099-WRITE-REPORT-SECTION-EXIT
068400         GO TO 2299-PROCESS-ORDER-EXIT
068500     END-IF.
068600     PERFORM 2500-RECEIVE-ORDER
068700         THRU 2599-RECEIVE-ORDER-EXIT.
068800     PERFORM 2600-EMIT-RECEIVED-EVENT
068900         THRU 2699-EMIT-RECEIVED-EVENT-EXIT.
069000* UNIT 1 - STRUCTURAL / CATALOG / INVENTORY / VALUE CHECKS
069100     PERFORM 3100-CHECK-ITEMS
069200         THRU 3199-CHECK-ITEMS-EXIT.
069300     PERFORM 3200-CHECK-SHIP-SPEED
069400         THRU 3299-CHECK-SHIP-SPEED-EXIT.
069500     IF FL-CFG-ENABLE-VALUE-CHK
069600         PERFORM 3300-CHECK-ORDER-VALUE
069700             THRU 3399-CHECK-ORDER-VALUE-EXIT
069800     END-IF.
069900     IF FL-CFG-CHECK-CATALOG
070000         PERFORM 3400-CHECK-CATALOG
070100             THRU 3499-CHECK-CATALOG-EXIT
070200     END-IF.
070300     PERFORM 3500-CHECK-INVENTORY
070400         THRU 3599-CHECK-INVENTORY-EXIT.
070500     PERFORM 3600-APPLY-VALIDATION-VERDICT
070600         THRU 3699-APPLY-VALIDATION-VERDICT-EXIT.
070700     IF NOT ORDER-IS-VALID
070800         GO TO 2299-PROCESS-ORDER-EXIT
070900     END-IF.
071000* UNIT 5 - FULFILLMENT ACTION AND POLICY DECISION
071100     PERFORM 4100-CLASSIFY-FULFILLMENT-ACTION
071200         THRU 4199-CLASSIFY-FULFILLMENT-ACTION-EXIT.
071300     PERFORM 4200-APPLY-FULFILLMENT-POLICY
071400         THRU 4299-APPLY-FULFILLMENT-POLICY-EXIT.
071500     PERFORM 4300-WRITE-UNFULFILLABLE-ITEMS
071600         THRU 4399-WRITE-UNFULFILLABLE-ITEMS-EXIT.
071700     PERFORM 4400-WRITE-ORDER-OUT
071800         THRU 4499-WRITE-ORDER-OUT-EXIT.
071900     PERFORM 6000-WRITE-REPORT-SECTION
072000         THRU 6099-WRITE-REPORT-SECTION-EXIT.
072100 2299-PROCESS-ORDER-EXIT.
072200     EXIT.
072300 EJECT
072400******************************************************************
072500*     UNIT 4 STEP 1 - REJECT IF SELLER ORDER ID ALREADY ON FILE *
072600******************************************************************
072700
072800 2300-CHECK-SELLER-ID-EXISTS.
072900     SET FL-SEEN-IDX TO 1.
073000     MOVE 'N' TO FL-SELLER-EXISTS-SW.
073100     IF WS-SEEN-COUNT > 0
073200         SEARCH WS-SEEN-ENTRY
073300             AT END
073400                 CONTINUE
073500             WHEN WS-SEEN-SELLER-ORDER-ID (FL-SEEN-IDX)
073600                  = FL-SELLER-ORDER-ID
073700                 SET SELLER-ORDER-ID-EXISTS TO TRUE
073800         END-SEARCH
073900     END-IF.
074000 2399-CHECK-SELLER-ID-EXISTS-EXIT.
074100     EXIT.
074200 EJECT
074300******************************************************************
074400*     UNIT 2 - DUPLICATE DETECTION (IDEMPOTENCY / SELLER ID /    *
074500*     FUZZY ADDRESS+ITEM-COUNT+TIME-WINDOW MATCH)                *
074600******************************************************************
074700
074800 2400-DUPLICATE-CHECK.
074900     MOVE 'N' TO FL-DUP-FOUND-SW.
075000     IF FL-IDEMPOTENCY-KEY NOT = SPACE
075100         PERFORM 2410-CHECK-IDEMPOTENCY-KEY
075200             THRU 2419-CHECK-IDEMPOTENCY-KEY-EXIT
075300     END-IF.
075400     IF NOT DUPLICATE-FOUND
075500         PERFORM 2420-CHECK-SELLER-ID-DUP
075600             THRU 2429-CHECK-SELLER-ID-DUP-EXIT
075700     END-IF.
075800     IF NOT DUPLICATE-FOUND
075900         AND FL-DISPLAY-ORDER-ID NOT = SPACE
076000         PERFORM 2430-CHECK-FUZZY-MATCH
076100             THRU 2439-CHECK-FUZZY-MATCH-EXIT
076200     END-IF.
076300 2499-DUPLICATE-CHECK-EXIT.
076400     EXIT.
076500 EJECT
076600 2410-CHECK-IDEMPOTENCY-KEY.
076700     SET FL-SEEN-IDX TO 1.
076800     SEARCH WS-SEEN-ENTRY
076900         AT END
077000             CONTINUE
077100         WHEN WS-SEEN-IDEMPOTENCY-KEY (FL-SEEN-IDX)
077200              = FL-IDEMPOTENCY-KEY
077300             SET DUPLICATE-FOUND TO TRUE
077400             SET DUP-REASON-IDEM TO TRUE
077500     END-SEARCH.
077600 2419-CHECK-IDEMPOTENCY-KEY-EXIT.
077700     EXIT.
077800 EJECT
077900 2420-CHECK-SELLER-ID-DUP.
078000     SET FL-SEEN-IDX TO 1.
078100     SEARCH WS-SEEN-ENTRY
078200         AT END
078300             CONTINUE
078400         WHEN WS-SEEN-SELLER-ORDER-ID (FL-SEEN-IDX)
078500              = FL-SELLER-ORDER-ID
078600             SET DUPLICATE-FOUND TO TRUE
078700             SET DUP-REASON-SELLER TO TRUE
078800     END-SEARCH.
078900 2429-CHECK-SELLER-ID-DUP-EXIT.
079000     EXIT.
079100 EJECT
079200******************************************************************
079300*     FUZZY MATCH - NORMALIZE THEN SCAN THE SEEN-ORDER TABLE     *
079400*     FOR AN ENTRY WITH THE SAME DISPLAYABLE-ORDER-ID, A         *
079500*     RECEIVED-DATE WITHIN THE CONFIGURED WINDOW, MATCHING       *
079600*     NAME/ADDR-LINE-1/POSTAL-CODE AND EQUAL ITEM COUNTS.        *
079700*     ANY UNEXPECTED CONDITION FALLS THROUGH "NOT A DUPLICATE"   *
079800*     (FAIL-OPEN), PER FL-0041.                                  *
079900******************************************************************
080000
080100 2430-CHECK-FUZZY-MATCH.
080200     MOVE FL-ADDR-NAME   TO WS-WORK-NORM-NAME.
080300     MOVE FL-ADDR-LINE-1 TO WS-WORK-NORM-ADDR1.
080400     MOVE FL-ADDR-POSTAL-CODE TO WS-WORK-POSTAL-CODE.
080500     INSPECT WS-WORK-NORM-NAME
080600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
080700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080800     INSPECT WS-WORK-NORM-ADDR1
080900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
081000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
081010     MOVE WS-WORK-NORM-NAME TO WS-COLLAPSE-SOURCE.
081020     PERFORM 2433-NORMALIZE-AND-COLLAPSE
081030         THRU 2434-NORMALIZE-AND-COLLAPSE-EXIT.
081040     MOVE WS-COLLAPSE-RESULT TO WS-WORK-NORM-NAME.
081050     MOVE WS-WORK-NORM-ADDR1 TO WS-COLLAPSE-SOURCE.
081060     PERFORM 2433-NORMALIZE-AND-COLLAPSE
081070         THRU 2434-NORMALIZE-AND-COLLAPSE-EXIT.
081080     MOVE WS-COLLAPSE-RESULT TO WS-WORK-NORM-ADDR1.
081100     SET FL-SEEN-IDX TO 1.
081200     PERFORM 2432-SCAN-SEEN-ENTRY
081300         UNTIL FL-SEEN-IDX > WS-SEEN-COUNT
081400             OR DUPLICATE-FOUND.
081500 2439-CHECK-FUZZY-MATCH-EXIT.
081600     EXIT.
081610 EJECT
081620******************************************************************
081630*     WHITESPACE COLLAPSE FOR FUZZY-MATCH NORMALIZATION, PER      *
081640*     FL-0460 - RUNS WS-COLLAPSE-SOURCE WORD BY WORD (DELIMITED   *
081650*     BY ANY RUN OF SPACES) AND RE-STRINGS THE WORDS BACK         *
081660*     TOGETHER SEPARATED BY EXACTLY ONE SPACE, WHICH ALSO HAS     *
081670*     THE EFFECT OF TRIMMING LEADING AND TRAILING BLANKS.  TWO    *
081680*     ALL-BLANK STRINGS COLLAPSE TO THE SAME EMPTY RESULT.        *
081690******************************************************************
081700
081710 2433-NORMALIZE-AND-COLLAPSE.
081720     MOVE SPACE TO WS-COLLAPSE-RESULT.
081730     MOVE 1 TO WS-COLLAPSE-PTR.
081740     PERFORM 2435-COLLAPSE-ONE-WORD
081750         UNTIL WS-COLLAPSE-PTR > LENGTH OF WS-COLLAPSE-SOURCE.
081760 2434-NORMALIZE-AND-COLLAPSE-EXIT.
081770     EXIT.
081780 2435-COLLAPSE-ONE-WORD.
081790     MOVE SPACE TO WS-COLLAPSE-WORD.
081800     UNSTRING WS-COLLAPSE-SOURCE DELIMITED BY ALL SPACE
081810         INTO WS-COLLAPSE-WORD
081820         WITH POINTER WS-COLLAPSE-PTR.
081830     IF WS-COLLAPSE-WORD NOT = SPACE
081840         IF WS-COLLAPSE-RESULT = SPACE
081850             STRING WS-COLLAPSE-WORD DELIMITED BY SPACE
081860                 INTO WS-COLLAPSE-RESULT
081870         ELSE
081880             STRING WS-COLLAPSE-RESULT DELIMITED BY SPACE
081890                    ' '                DELIMITED BY SIZE
081900                    WS-COLLAPSE-WORD    DELIMITED BY SPACE
081910                 INTO WS-COLLAPSE-RESULT
081920             END-IF
081930     END-IF.
081940 2436-COLLAPSE-ONE-WORD-EXIT.
081950     EXIT.
081960 EJECT
081970******************************************************************
081980*     TEST ONE SEEN-ORDER-TABLE ENTRY FOR A FUZZY MATCH           *
081990******************************************************************
082000
082200 2432-SCAN-SEEN-ENTRY.
082300     IF WS-SEEN-DISPLAY-ORDER-ID (FL-SEEN-IDX)
082400             = FL-DISPLAY-ORDER-ID
082500         AND WS-SEEN-NORM-NAME (FL-SEEN-IDX)
082600             = WS-WORK-NORM-NAME
082700         AND WS-SEEN-NORM-ADDR1 (FL-SEEN-IDX)
082800             = WS-WORK-NORM-ADDR1
082900         AND WS-SEEN-POSTAL-CODE (FL-SEEN-IDX)
083000             = WS-WORK-POSTAL-CODE
083100         AND WS-SEEN-ITEM-COUNT (FL-SEEN-IDX)
083200             = FL-ITEM-COUNT
083300         PERFORM 2431-CHECK-DUP-WINDOW
083400             THRU 2439-CHECK-DUP-WINDOW-EXIT
083500     END-IF.
083600     SET FL-SEEN-IDX UP BY 1.
083700 2432-SCAN-SEEN-ENTRY-EXIT.
083800     EXIT.
083900 EJECT
084000******************************************************************
084100*     DUP-WINDOW HOUR TEST - BOTH STAMPS ARE REDUCED TO A        *
084200*     PSEUDO-JULIAN DAY COUNT (YEAR*365 + CUM-DAYS-BEFORE-MONTH  *
084300*     + DAY-OF-MONTH) AGAINST THE TABLE BUILT AT 1000-INIT,      *
084400*     THEN CONVERTED TO HOURS AND DIFFERENCED.  LEAP DAYS ARE    *
084500*     IGNORED - ACCEPTABLE FOR A WINDOW MEASURED IN HOURS.       *
084600******************************************************************
084700
084800 2431-CHECK-DUP-WINDOW.
084900     MOVE WS-SEEN-RECEIVED-STAMP (FL-SEEN-IDX) (5:2) TO WS-MM-SUB.
085000     MOVE WS-SEEN-RECEIVED-STAMP (FL-SEEN-IDX) (1:4) TO WS-YR-SUB.
085100     MOVE WS-SEEN-RECEIVED-STAMP (FL-SEEN-IDX) (7:2) TO WS-DD-SUB.
085200     COMPUTE WS-SEEN-DAY-COUNT =
085300         (WS-YR-SUB * 365) + FL-CUM-DAYS (WS-MM-SUB) + WS-DD-SUB.
085400     MOVE FL-CS-MM TO WS-MM-SUB.
085500     MOVE FL-CS-CCYY TO WS-YR-SUB.
085600     COMPUTE WS-NOW-DAY-COUNT =
085700         (WS-YR-SUB * 365) + FL-CUM-DAYS (WS-MM-SUB) + FL-CS-DD.
085800     COMPUTE WS-HOUR-DIFFERENCE =
085900         ((WS-NOW-DAY-COUNT - WS-SEEN-DAY-COUNT) * 24).
086000     IF WS-HOUR-DIFFERENCE < 0
086100         COMPUTE WS-HOUR-DIFFERENCE = WS-HOUR-DIFFERENCE * -1
086200     END-IF.
086300     IF WS-HOUR-DIFFERENCE <= FL-CFG-DUP-WINDOW-HOURS
086400         SET DUPLICATE-FOUND TO TRUE
086500         SET DUP-REASON-FUZZY TO TRUE
086600     END-IF.
086700 2439-CHECK-DUP-WINDOW-EXIT.
086800     EXIT.
086900 EJECT
087000******************************************************************
087100*     UNIT 3 - RECEIVE: NEW TO RECEIVED, STAMP RECEIVED-DATE,   *
087200*     ADD THIS ORDER TO THE SEEN-ORDER TABLE FOR LATER DUP       *
087300*     CHECKS AND FOR THE UNIT 4 SELLER-ID GATE.                  *
087400******************************************************************
087500
087600 2500-RECEIVE-ORDER.
087700     MOVE 'RECEIVED' TO FL-ORDER-STATUS.
087800     MOVE FL-CURRENT-STAMP-X TO FL-RECEIVED-DATE.
087900     ADD 1 TO WS-SEEN-COUNT.
088000     SET FL-SEEN-IDX TO WS-SEEN-COUNT.
088100     MOVE FL-ORDER-ID          TO WS-SEEN-ORDER-ID (FL-SEEN-IDX).
088200     MOVE FL-SELLER-ORDER-ID   TO
088300          WS-SEEN-SELLER-ORDER-ID (FL-SEEN-IDX).
088400     MOVE FL-DISPLAY-ORDER-ID  TO
088500          WS-SEEN-DISPLAY-ORDER-ID (FL-SEEN-IDX).
088600     MOVE FL-IDEMPOTENCY-KEY   TO
088700          WS-SEEN-IDEMPOTENCY-KEY (FL-SEEN-IDX).
088800     MOVE FL-ADDR-NAME         TO
088900          WS-SEEN-NORM-NAME (FL-SEEN-IDX).
089000     MOVE FL-ADDR-LINE-1       TO
089100          WS-SEEN-NORM-ADDR1 (FL-SEEN-IDX).
089200     INSPECT WS-SEEN-NORM-NAME (FL-SEEN-IDX)
089300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089500     INSPECT WS-SEEN-NORM-ADDR1 (FL-SEEN-IDX)
089600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089710     MOVE WS-SEEN-NORM-NAME (FL-SEEN-IDX) TO WS-COLLAPSE-SOURCE.
089720     PERFORM 2433-NORMALIZE-AND-COLLAPSE
089730         THRU 2434-NORMALIZE-AND-COLLAPSE-EXIT.
089740     MOVE WS-COLLAPSE-RESULT TO WS-SEEN-NORM-NAME (FL-SEEN-IDX).
089750     MOVE WS-SEEN-NORM-ADDR1 (FL-SEEN-IDX) TO WS-COLLAPSE-SOURCE.
089760     PERFORM 2433-NORMALIZE-AND-COLLAPSE
089770         THRU 2434-NORMALIZE-AND-COLLAPSE-EXIT.
089780     MOVE WS-COLLAPSE-RESULT TO WS-SEEN-NORM-ADDR1 (FL-SEEN-IDX).
089800     MOVE FL-ADDR-POSTAL-CODE  TO
089900          WS-SEEN-POSTAL-CODE (FL-SEEN-IDX).
090000     MOVE FL-ITEM-COUNT        TO
090100          WS-SEEN-ITEM-COUNT (FL-SEEN-IDX).
090200     MOVE FL-RECEIVED-DATE     TO
090300          WS-SEEN-RECEIVED-STAMP (FL-SEEN-IDX).
090350     MOVE FL-ORDER-STATUS      TO
090360          WS-SEEN-ORDER-STATUS (FL-SEEN-IDX).
090400 2599-RECEIVE-ORDER-EXIT.
090500     EXIT.
090600 EJECT
090700******************************************************************
090800*     UNIT 6 - PUBLISH THE ORDER.RECEIVED EVENT                 *
090900******************************************************************
091000
091100 2600-EMIT-RECEIVED-EVENT.
091200     MOVE 'com.paklog.fulfillment.order.received'
091300         TO WS-EVENT-TYPE.
091400     MOVE SPACE TO WS-EVENT-DATA.
091500     STRING '{"orderId":"'     DELIMITED BY SIZE
091600             FL-ORDER-ID       DELIMITED BY SPACE
091700             '","sellerFulfillmentOrderId":"'
091800                                DELIMITED BY SIZE
091900             FL-SELLER-ORDER-ID DELIMITED BY SPACE
092000             '"}'              DELIMITED BY SIZE
092100         INTO WS-EVENT-DATA.
092200     PERFORM 5000-PUBLISH-EVENT
092300         THRU 5099-PUBLISH-EVENT-EXIT.
092400 2699-EMIT-RECEIVED-EVENT-EXIT.
092500     EXIT.
092508 EJECT
092515******************************************************************
092522*     UNIT 3/4 - CANCEL-ORDER USE CASE.  DRIVEN FROM A SEPARATE  *
092529*     CANCEL-REQUEST-IN FILE, RUN AFTER THE MAIN ORDERS-IN PASS  *
092536*     SO THE TARGET ORDER IS ALREADY IN THE WS-SEEN-ORDER-TABLE. *
092543*     A REQUEST FOR AN ORDER NOT RECEIVED THIS RUN IS REJECTED - *
092550*     THIS SHOP KEEPS NO INDEXED ORDER MASTER TO SEARCH ACROSS   *
092557*     RUNS (FL-0212).  GUARD: CANNOT CANCEL SHIPPED OR ALREADY   *
092564*     CANCELLED ORDERS.  NO OUTBOX EVENT IS RAISED ON CANCEL.    *
092571******************************************************************
092578* MAINT LOG
092585*   2006-11-14 KLH  ORIGINAL LOGIC, FL-0212
092592******************************************************************
092599
092606 2700-CANCEL-ORDERS.
092613     PERFORM 2710-READ-NEXT-CANCEL-REQ
092620         THRU 2719-READ-NEXT-CANCEL-REQ-EXIT.
092627     IF NOT CANCEL-EOF
092634         PERFORM 2720-PROCESS-ONE-CANCEL-REQ
092641             THRU 2729-PROCESS-ONE-CANCEL-REQ-EXIT
092648     END-IF.
092655 2799-CANCEL-ORDERS-EXIT.
092662     EXIT.
092669 2710-READ-NEXT-CANCEL-REQ.
092676     READ CANCEL-REQUEST-IN
092683         AT END
092690             MOVE 'Y' TO FL-CANCEL-EOF-SW
092697     END-READ.
092704 2719-READ-NEXT-CANCEL-REQ-EXIT.
092711     EXIT.
092718 2720-PROCESS-ONE-CANCEL-REQ.
092725     PERFORM 2730-LOOKUP-CANCEL-TARGET
092732         THRU 2739-LOOKUP-CANCEL-TARGET-EXIT.
092739     IF NOT CANCEL-TARGET-FOUND
092746         DISPLAY 'CANCEL REJECTED - NOT ON FILE THIS RUN - '
092753                 FL-CANCEL-ORDER-ID
092760     ELSE
092767         IF WS-SEEN-ORDER-STATUS (FL-SEEN-IDX) = 'SHIPPED'
092774             DISPLAY 'CANCEL REJECTED - ALREADY SHIPPED - '
092781                     FL-CANCEL-ORDER-ID
092788         ELSE
092795             IF WS-SEEN-ORDER-STATUS (FL-SEEN-IDX) = 'CANCELLED'
092802                 DISPLAY 'CANCEL REJECTED - ALREADY CANCELLED - '
092809                         FL-CANCEL-ORDER-ID
092816             ELSE
092823                 PERFORM 2740-WRITE-CANCELLED-ORDER
092830                     THRU 2749-WRITE-CANCELLED-ORDER-EXIT
092837             END-IF
092844         END-IF
092851     END-IF.
092858 2729-PROCESS-ONE-CANCEL-REQ-EXIT.
092865     EXIT.
092872 2730-LOOKUP-CANCEL-TARGET.
092879     MOVE 'N' TO FL-CANCEL-FOUND-SW.
092886     IF WS-SEEN-COUNT > 0
092893         SEARCH WS-SEEN-ENTRY
092900             WHEN WS-SEEN-ORDER-ID (FL-SEEN-IDX)
092907                      = FL-CANCEL-ORDER-ID
092914                 MOVE 'Y' TO FL-CANCEL-FOUND-SW
092921         END-SEARCH
092928     END-IF.
092935 2739-LOOKUP-CANCEL-TARGET-EXIT.
092942     EXIT.
092949 2740-WRITE-CANCELLED-ORDER.
092956     MOVE 'CANCELLED' TO WS-SEEN-ORDER-STATUS (FL-SEEN-IDX).
092963     ADD 1 TO WS-TOTAL-CANCELLED.
092970     INITIALIZE FL-ORDER-RECORD.
092977     MOVE WS-SEEN-ORDER-ID (FL-SEEN-IDX)        TO FL-ORDER-ID.
092984     MOVE WS-SEEN-SELLER-ORDER-ID (FL-SEEN-IDX) TO FL-SELLER-ORDER-ID.
092991     MOVE WS-SEEN-DISPLAY-ORDER-ID (FL-SEEN-IDX) TO FL-DISPLAY-ORDER-ID.
092998     MOVE 'CANCELLED'                           TO FL-ORDER-STATUS.
093005     MOVE ZERO                                  TO FL-ITEM-COUNT.
093012     PERFORM 4400-WRITE-ORDER-OUT
093019         THRU 4499-WRITE-ORDER-OUT-EXIT.
093026     DISPLAY 'ORDER CANCELLED - ' FL-CANCEL-ORDER-ID.
093033 2749-WRITE-CANCELLED-ORDER-EXIT.
093040     EXIT.
093047 EJECT
093054******************************************************************
093061*     UNIT 1 STEP 1 - ITEM COUNT, QUANTITY, DUPLICATE-SKU CHECKS *
093068******************************************************************
093075
093100 3100-CHECK-ITEMS.
093150     MOVE ZERO TO WS-ITEM-TOTAL-QTY.
093160     MOVE 'N' TO WS-DUP-SKU-FOUND-SW.
093170     MOVE SPACE TO WS-DUP-SKU-LIST.
093175     MOVE 1 TO WS-DUP-SKU-PTR.
093180     IF FL-ITEM-COUNT = ZERO
093400         PERFORM 3110-ADD-ERROR
093500             THRU 3119-ADD-ERROR-EXIT
093600         MOVE 'ORDER HAS NO LINE ITEMS' TO
093700              WS-ERROR-TEXT (FL-ERROR-IDX)
093800     END-IF.
093900     IF FL-ITEM-COUNT > FL-CFG-MAX-ITEMS
094000         PERFORM 3110-ADD-ERROR
094100             THRU 3119-ADD-ERROR-EXIT
094200         MOVE 'ITEM COUNT EXCEEDS CFG-MAX-ITEMS-PER-ORDER' TO
094300              WS-ERROR-TEXT (FL-ERROR-IDX)
094400     END-IF.
094500     SET FL-ITEM-IDX TO 1.
094600     PERFORM 3115-CHECK-ONE-ITEM
094700         UNTIL FL-ITEM-IDX > FL-ITEM-COUNT.
094710     IF DUP-SKU-FOUND
094720         PERFORM 3110-ADD-ERROR
094730             THRU 3119-ADD-ERROR-EXIT
094740         MOVE 'DUPLICATE SKUS ON ORDER - ' TO
094750              WS-ERROR-TEXT (FL-ERROR-IDX)
094760         MOVE WS-DUP-SKU-LIST TO
094770              WS-ERROR-TEXT (FL-ERROR-IDX) (27:74)
094780     END-IF.
094800     IF WS-ITEM-TOTAL-QTY > FL-CFG-MAX-TOTAL-QTY
094900         PERFORM 3110-ADD-ERROR
095000             THRU 3119-ADD-ERROR-EXIT
095100         MOVE 'TOTAL QUANTITY EXCEEDS CFG-MAX-TOTAL-QTY' TO
095200              WS-ERROR-TEXT (FL-ERROR-IDX)
095300     END-IF.
095310     IF WS-ITEM-TOTAL-QTY = ZERO
095320         PERFORM 3110-ADD-ERROR
095330             THRU 3119-ADD-ERROR-EXIT
095340         MOVE 'TOTAL QUANTITY ACROSS ALL ITEMS MUST BE > 0' TO
095350              WS-ERROR-TEXT (FL-ERROR-IDX)
095360     END-IF.
095400 3199-CHECK-ITEMS-EXIT.
095500     EXIT.
095600 EJECT
095700******************************************************************
095800*     ROLL EACH ORDER LINE'S QUANTITY INTO THE ORDER TOTAL, THEN  *
095810*     CHECK IT FOR DUP SKUS.  2006-11-14 KLH - THE PER-LINE ZERO  *
095820*     QTY REJECT THAT USED TO LIVE HERE WAS DROPPED PER FL-0213 -*
095830*     SPEC'S TOTAL-QUANTITY RULE TESTS THE ORDER-WIDE SUM (SEE   *
095840*     3100 ABOVE), NOT EACH LINE - A LEGITIMATE ORDER CAN CARRY  *
095850*     A ZERO-QTY LINE AS LONG AS THE ORDER TOTAL STAYS POSITIVE. *
096000******************************************************************
096100
096200 3115-CHECK-ONE-ITEM.
097100     ADD FL-ITEM-QUANTITY (FL-ITEM-IDX) TO WS-ITEM-TOTAL-QTY.
097200     PERFORM 3120-CHECK-DUP-SKU
097300         THRU 3129-CHECK-DUP-SKU-EXIT.
097400     SET FL-ITEM-IDX UP BY 1.
097500 3115-CHECK-ONE-ITEM-EXIT.
097600     EXIT.
097700 EJECT
097800 3110-ADD-ERROR.
097900     ADD 1 TO WS-ERROR-COUNT.
098000     SET FL-ERROR-IDX TO WS-ERROR-COUNT.
098100     MOVE SPACE TO WS-ERROR-TEXT (FL-ERROR-IDX).
098200 3119-ADD-ERROR-EXIT.
098300     EXIT.
098400 EJECT
098500 3120-CHECK-DUP-SKU.
098510     MOVE 'N' TO WS-DUP-THIS-ITEM-SW.
098520     IF FL-CFG-REJECT-DUP-SKUS
098530         PERFORM 3122-CHECK-EARLIER-OCCURRENCE
098540             THRU 3123-CHECK-EARLIER-OCCURRENCE-EXIT
098550         IF FIRST-OCCURRENCE-OF-SKU
098560             SET FL-ITEM-JDX TO FL-ITEM-IDX
098565             ADD 1 TO FL-ITEM-JDX
098570             PERFORM 3125-COMPARE-ONE-SKU-PAIR
098575                 UNTIL FL-ITEM-JDX > FL-ITEM-COUNT
098580         END-IF
098585     END-IF.
098590 3129-CHECK-DUP-SKU-EXIT.
098595     EXIT.
098600 EJECT
098610******************************************************************
098620*     FL-0472 - IS THIS THE FIRST TIME THIS SKU VALUE APPEARS    *
098630*     ON THE ORDER?  A BACKWARD SCAN OVER THE EARLIER LINES SO   *
098640*     A 3-OR-MORE-WAY DUPLICATE GETS PROCESSED ONCE, OFF ITS     *
098650*     FIRST OCCURRENCE, RATHER THAN ONCE PER PAIR.               *
098660******************************************************************
098670
098680 3122-CHECK-EARLIER-OCCURRENCE.
098690     MOVE 'Y' TO WS-FIRST-OCCURRENCE-SW.
098700     SET FL-ITEM-KDX TO 1.
098710     PERFORM 3124-COMPARE-EARLIER-ONE
098720         UNTIL FL-ITEM-KDX >= FL-ITEM-IDX
098730            OR NOT FIRST-OCCURRENCE-OF-SKU.
098740 3123-CHECK-EARLIER-OCCURRENCE-EXIT.
098750     EXIT.
098760 3124-COMPARE-EARLIER-ONE.
098770     IF FL-ITEM-SELLER-SKU (FL-ITEM-KDX) =
098780        FL-ITEM-SELLER-SKU (FL-ITEM-IDX)
098790         MOVE 'N' TO WS-FIRST-OCCURRENCE-SW
098800     END-IF.
098810     SET FL-ITEM-KDX UP BY 1.
098820 3124-COMPARE-EARLIER-ONE-EXIT.
098830     EXIT.
098840 EJECT
099300******************************************************************
099400*     COMPARE THE CURRENT LINE'S SKU AGAINST ONE LATER LINE      *
099500******************************************************************
099600
099700 3125-COMPARE-ONE-SKU-PAIR.
099800     IF FL-ITEM-SELLER-SKU (FL-ITEM-IDX) =
099900        FL-ITEM-SELLER-SKU (FL-ITEM-JDX)
099910        AND NOT DUP-THIS-ITEM-FOUND
099920         PERFORM 3127-APPEND-DUP-SKU
099930             THRU 3128-APPEND-DUP-SKU-EXIT
099940     END-IF.
100800     SET FL-ITEM-JDX UP BY 1.
100900 3125-COMPARE-ONE-SKU-PAIR-EXIT.
100910     EXIT.
100920 EJECT
100930******************************************************************
100940*     APPEND ONE DUPLICATED SKU TO THE ORDER-LEVEL LIST, ONCE     *
100950*     PER SKU VALUE, COMMA-SEPARATED, PER FL-0472.                *
100960******************************************************************
100970
100980 3127-APPEND-DUP-SKU.
100990     MOVE 'Y' TO WS-DUP-SKU-FOUND-SW.
101000     MOVE 'Y' TO WS-DUP-THIS-ITEM-SW.
101010     IF WS-DUP-SKU-PTR = 1
101020         STRING FL-ITEM-SELLER-SKU (FL-ITEM-IDX) DELIMITED BY SPACE
101030             INTO WS-DUP-SKU-LIST
101040             WITH POINTER WS-DUP-SKU-PTR
101050     ELSE
101060         STRING ', ' DELIMITED BY SIZE
101070                FL-ITEM-SELLER-SKU (FL-ITEM-IDX) DELIMITED BY SPACE
101080             INTO WS-DUP-SKU-LIST
101090             WITH POINTER WS-DUP-SKU-PTR
101100     END-IF.
101110 3128-APPEND-DUP-SKU-EXIT.
101120     EXIT.
101130 EJECT
101200******************************************************************
101300*     UNIT 1 STEP 2 - SHIPPING SPEED CATEGORY CHECK               *
101400******************************************************************
101500
101600 3200-CHECK-SHIP-SPEED.
101610     MOVE FL-SHIP-SPEED-CAT TO WS-SHIP-SPEED-UC.
101620     INSPECT WS-SHIP-SPEED-UC CONVERTING
101630             'abcdefghijklmnopqrstuvwxyz' TO
101640             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
101700     IF NOT FL-VALID-SHIP-SPEED
102000         PERFORM 3110-ADD-ERROR
102100             THRU 3119-ADD-ERROR-EXIT
102200         MOVE 'INVALID SHIPPING SPEED CATEGORY - ' TO
102300              WS-ERROR-TEXT (FL-ERROR-IDX)
102400         MOVE FL-SHIP-SPEED-CAT TO
102500              WS-ERROR-TEXT (FL-ERROR-IDX) (36:10)
102600     END-IF.
102700 3299-CHECK-SHIP-SPEED-EXIT.
102800     EXIT.
102900 EJECT
103000******************************************************************
103100*     UNIT 1 STEP 3 - ORDER VALUE CHECK (GATED BY                *
103200*     CFG-ENABLE-ORDER-VALUE-CHECK) - PRICES COME FROM THE       *
103300*     CATALOG TABLE LOADED AT 1300-LOAD-CATALOG.                *
103400******************************************************************
103500
103600 3300-CHECK-ORDER-VALUE.
103700     MOVE ZERO TO WS-ORDER-VALUE-ACCUM.
103800     SET FL-ITEM-IDX TO 1.
103900     PERFORM 3310-PRICE-ONE-LINE
104000         UNTIL FL-ITEM-IDX > FL-ITEM-COUNT.
104100     IF WS-ORDER-VALUE-ACCUM < FL-CFG-MIN-ORDER-VALUE
104200         OR WS-ORDER-VALUE-ACCUM > FL-CFG-MAX-ORDER-VALUE
104300         PERFORM 3110-ADD-ERROR
104400             THRU 3119-ADD-ERROR-EXIT
104500         MOVE 'ORDER VALUE OUTSIDE CFG-MIN/MAX-ORDER-VALUE' TO
104600              WS-ERROR-TEXT (FL-ERROR-IDX)
104700     END-IF.
104800 3399-CHECK-ORDER-VALUE-EXIT.
104900     EXIT.
105000 EJECT
105100******************************************************************
105200*     LOOK UP ONE LINE'S CATALOG PRICE AND ROLL IT INTO THE      *
105300*     RUNNING ORDER-VALUE ACCUMULATOR                            *
105400******************************************************************
105500
105600 3310-PRICE-ONE-LINE.
105700     MOVE ZERO TO WS-LINE-PRICE.
105800     SET FL-PROD-IDX TO 1.
105900     MOVE 'N' TO FL-CATALOG-LOOKUP-SW.
106000     SEARCH WS-PROD-ENTRY
106100         AT END
106200             CONTINUE
106300         WHEN WS-PROD-SKU (FL-PROD-IDX) =
106400              FL-ITEM-SELLER-SKU (FL-ITEM-IDX)
106500             SET SKU-FOUND-IN-CATALOG TO TRUE
106600             MOVE WS-PROD-PRICE (FL-PROD-IDX)
106700                 TO WS-LINE-PRICE
106800     END-SEARCH.
106900     COMPUTE WS-ORDER-VALUE-ACCUM = WS-ORDER-VALUE-ACCUM +
107000         (WS-LINE-PRICE * FL-ITEM-QUANTITY (FL-ITEM-IDX)).
107100     SET FL-ITEM-IDX UP BY 1.
107200 3310-PRICE-ONE-LINE-EXIT.
107300     EXIT.
107400 EJECT
107500******************************************************************
107600*     UNIT 1 STEP 4 - PRODUCT CATALOG CHECK (GATED BY            *
107700*     CFG-CHECK-PRODUCT-CATALOG) - SKU MUST BE ON FILE AND       *
107800*     FL-PROD-IS-ACTIVE.                                         *
107900******************************************************************
108000
108100 3400-CHECK-CATALOG.
108110     MOVE 'N' TO WS-CATALOG-MISS-FOUND-SW.
108120     MOVE SPACE TO WS-CATALOG-MISS-LIST.
108130     MOVE 1 TO WS-CATALOG-MISS-PTR.
108200     SET FL-ITEM-IDX TO 1.
108300     PERFORM 3410-CHECK-ONE-LINE-CATALOG
108400         UNTIL FL-ITEM-IDX > FL-ITEM-COUNT.
108410     IF CATALOG-MISS-FOUND
108420         PERFORM 3110-ADD-ERROR
108430             THRU 3119-ADD-ERROR-EXIT
108440         MOVE 'SKUS NOT IN PRODUCT CATALOG - ' TO
108450              WS-ERROR-TEXT (FL-ERROR-IDX)
108460         MOVE WS-CATALOG-MISS-LIST TO
108470              WS-ERROR-TEXT (FL-ERROR-IDX) (31:70)
108480     END-IF.
108500 3499-CHECK-CATALOG-EXIT.
108600     EXIT.
108700 EJECT
108800******************************************************************
108900*     LOOK UP ONE LINE'S SKU IN THE CATALOG TABLE AND CHECK      *
109000*     THAT IT EXISTS (FL-0472 - DISCONTINUED-SKU CHECK REMOVED,  *
109050*     SPEC CALLS ONLY FOR "EXISTS IN CATALOG")                  *
109100******************************************************************
109200
109300 3410-CHECK-ONE-LINE-CATALOG.
109400     SET FL-PROD-IDX TO 1.
109500     MOVE 'N' TO FL-CATALOG-LOOKUP-SW.
109600     SEARCH WS-PROD-ENTRY
109700         AT END
109800             CONTINUE
109900         WHEN WS-PROD-SKU (FL-PROD-IDX) =
110000              FL-ITEM-SELLER-SKU (FL-ITEM-IDX)
110100             SET SKU-FOUND-IN-CATALOG TO TRUE
110200     END-SEARCH.
110300     IF NOT SKU-FOUND-IN-CATALOG
110400         PERFORM 3412-APPEND-CATALOG-MISS
110500             THRU 3413-APPEND-CATALOG-MISS-EXIT
110600     END-IF.
112000     SET FL-ITEM-IDX UP BY 1.
112100 3410-CHECK-ONE-LINE-CATALOG-EXIT.
112200     EXIT.
112210 EJECT
112220******************************************************************
112230*     APPEND ONE MISSING-FROM-CATALOG SKU TO THE ORDER-LEVEL     *
112240*     LIST, COMMA-SEPARATED, PER FL-0472.                       *
112250******************************************************************
112260
112270 3412-APPEND-CATALOG-MISS.
112280     MOVE 'Y' TO WS-CATALOG-MISS-FOUND-SW.
112290     IF WS-CATALOG-MISS-PTR = 1
112300         STRING FL-ITEM-SELLER-SKU (FL-ITEM-IDX) DELIMITED BY SPACE
112310             INTO WS-CATALOG-MISS-LIST
112320             WITH POINTER WS-CATALOG-MISS-PTR
112330     ELSE
112340         STRING ', ' DELIMITED BY SIZE
112350                FL-ITEM-SELLER-SKU (FL-ITEM-IDX) DELIMITED BY SPACE
112360             INTO WS-CATALOG-MISS-LIST
112370             WITH POINTER WS-CATALOG-MISS-PTR
112380     END-IF.
112390 3413-APPEND-CATALOG-MISS-EXIT.
112395     EXIT.
112398 EJECT
112400******************************************************************
112500*     UNIT 1 STEP 5 - INVENTORY CHECK (ALWAYS RUN) - CAPTURES    *
112600*     SHORTFALLS INTO WS-SHORTFALL-TABLE FOR UNIT 5 - DOES NOT   *
112700*     BY ITSELF ADD A VALIDATION ERROR (FL-0088).                *
112800******************************************************************
112900
113000 3500-CHECK-INVENTORY.
113100     MOVE ZERO TO WS-SHORT-COUNT.
113200     SET FL-ITEM-IDX TO 1.
113300     PERFORM 3505-CHECK-ONE-LINE-INVENTORY
113400         UNTIL FL-ITEM-IDX > FL-ITEM-COUNT.
113500 3599-CHECK-INVENTORY-EXIT.
113600     EXIT.
113700 EJECT
113800******************************************************************
113900*     LOOK UP ONE LINE'S SKU IN THE INVENTORY TABLE AND RECORD  *
114000*     A SHORTFALL IF IT IS MISSING OR SHORT ON HAND             *
114100******************************************************************
114200
114300 3505-CHECK-ONE-LINE-INVENTORY.
114400     SET FL-INV-IDX TO 1.
114500     MOVE 'N' TO FL-INVENTORY-LOOKUP-SW.
114600     SEARCH WS-INV-ENTRY
114700         AT END
114800             CONTINUE
114900         WHEN WS-INV-SKU (FL-INV-IDX) =
115000              FL-ITEM-SELLER-SKU (FL-ITEM-IDX)
115100             SET SKU-FOUND-IN-INVENTORY TO TRUE
115200     END-SEARCH.
115300     IF NOT SKU-FOUND-IN-INVENTORY
115400         PERFORM 3510-RECORD-SHORTFALL
115500             THRU 3519-RECORD-SHORTFALL-EXIT
115600         MOVE 'SKU_NOT_FOUND' TO
115700              WS-SHORT-REASON (FL-SHORT-IDX)
115800         MOVE ZERO TO WS-SHORT-AVAILABLE-QTY (FL-SHORT-IDX)
115900     ELSE
116000         IF WS-INV-AVAILABLE-QTY (FL-INV-IDX) <
116100            FL-ITEM-QUANTITY (FL-ITEM-IDX)
116200             PERFORM 3510-RECORD-SHORTFALL
116300                 THRU 3519-RECORD-SHORTFALL-EXIT
116400             MOVE 'INSUFFICIENT_STOCK' TO
116500                  WS-SHORT-REASON (FL-SHORT-IDX)
116600             MOVE WS-INV-AVAILABLE-QTY (FL-INV-IDX) TO
116700                  WS-SHORT-AVAILABLE-QTY (FL-SHORT-IDX)
116800         END-IF
116900     END-IF.
117000     SET FL-ITEM-IDX UP BY 1.
117100 3505-CHECK-ONE-LINE-INVENTORY-EXIT.
117200     EXIT.
117300 EJECT
117400 3510-RECORD-SHORTFALL.
117500     ADD 1 TO WS-SHORT-COUNT.
117600     SET FL-SHORT-IDX TO WS-SHORT-COUNT.
117700     MOVE FL-ITEM-SELLER-SKU (FL-ITEM-IDX) TO
117800          WS-SHORT-SELLER-SKU (FL-SHORT-IDX).
117900     MOVE FL-ITEM-SELLER-LINE-ID (FL-ITEM-IDX) TO
118000          WS-SHORT-LINE-ID (FL-SHORT-IDX).
118100     MOVE FL-ITEM-QUANTITY (FL-ITEM-IDX) TO
118200          WS-SHORT-REQUESTED-QTY (FL-SHORT-IDX).
118300 3519-RECORD-SHORTFALL-EXIT.
118400     EXIT.
118500 EJECT
118600******************************************************************
118700*     UNIT 3 - APPLY THE VALIDATION VERDICT (VALIDATED OR        *
118800*     INVALIDATED) BASED ON WS-ERROR-COUNT.  INVENTORY           *
118900*     SHORTFALLS ALONE (WS-SHORT-COUNT) DO NOT INVALIDATE -      *
119000*     THAT IS UNIT 5'S JOB.                                      *
119100******************************************************************
119200
119300 3600-APPLY-VALIDATION-VERDICT.
119400     IF WS-ERROR-COUNT = ZERO
119500         SET ORDER-IS-VALID TO TRUE
119600         MOVE 'VALIDATED' TO FL-ORDER-STATUS
119610         MOVE FL-ORDER-STATUS TO
119620              WS-SEEN-ORDER-STATUS (FL-SEEN-IDX)
119700     ELSE
119800         MOVE 'N' TO FL-ORDER-VALID-SW
119900         MOVE 'INVALIDATED' TO FL-ORDER-STATUS
119910         MOVE FL-ORDER-STATUS TO
119920              WS-SEEN-ORDER-STATUS (FL-SEEN-IDX)
120000         MOVE 'REJECTED' TO WS-DISPOSITION
120100         MOVE SPACE TO WS-FULFILL-ACTION
120200         ADD 1 TO WS-TOTAL-REJECTED
120300         PERFORM 4400-WRITE-ORDER-OUT
120400             THRU 4499-WRITE-ORDER-OUT-EXIT
120500     END-IF.
120600 3699-APPLY-VALIDATION-VERDICT-EXIT.
120700     EXIT.
120800 EJECT
120900******************************************************************
121000*     UNIT 5 STEP 1 - CLASSIFY THE FULFILLMENT ACTION FROM THE   *
121100*     SHORTFALL TABLE BUILT AT 3500-CHECK-INVENTORY.             *
121200******************************************************************
121300
121400 4100-CLASSIFY-FULFILLMENT-ACTION.
121500     IF WS-SHORT-COUNT = ZERO
121600         SET ACTION-COMPLETE TO TRUE
121700     ELSE
121800         IF WS-SHORT-COUNT = FL-ITEM-COUNT
121810             PERFORM 4105-CHECK-ALL-SHORT-ZERO-AVAIL
121820                 THRU 4109-CHECK-ALL-SHORT-ZERO-AVAIL-EXIT
121830         ELSE
121840             MOVE 'N' TO FL-ALL-SHORT-ZERO-SW
121850         END-IF
121860         IF ALL-SHORT-ITEMS-ZERO-AVAIL
121900             SET ACTION-UNFULFILLABLE TO TRUE
122000         ELSE
122100             SET ACTION-PARTIAL TO TRUE
122200         END-IF
122300     END-IF.
122400 4199-CLASSIFY-FULFILLMENT-ACTION-EXIT.
122500     EXIT.
122505 EJECT
122510******************************************************************
122515*     UNIT 5 STEP 2 REFINEMENT (TICKET FL-0447) - "EVERY ITEM    *
122520*     SHORT" ALONE DOES NOT MEAN UNFULFILLABLE.  ONLY WHEN NONE  *
122525*     OF THE SHORT ITEMS HAS ANY STOCK ON HAND AT ALL IS THE     *
122530*     WHOLE ORDER UNFULFILLABLE - AN ORDER WHERE EVERY LINE IS   *
122535*     PARTIALLY SHORT (SOME STOCK, NOT ENOUGH) IS PARTIAL.       *
122540******************************************************************
122545
122550 4105-CHECK-ALL-SHORT-ZERO-AVAIL.
122555     MOVE 'Y' TO FL-ALL-SHORT-ZERO-SW.
122560     SET FL-SHORT-IDX TO 1.
122565     PERFORM 4107-CHECK-ONE-SHORT-ENTRY
122570         UNTIL FL-SHORT-IDX > WS-SHORT-COUNT
122575            OR NOT ALL-SHORT-ITEMS-ZERO-AVAIL.
122580 4109-CHECK-ALL-SHORT-ZERO-AVAIL-EXIT.
122585     EXIT.
122590 4107-CHECK-ONE-SHORT-ENTRY.
122595     IF WS-SHORT-AVAILABLE-QTY (FL-SHORT-IDX) NOT = ZERO
122600         MOVE 'N' TO FL-ALL-SHORT-ZERO-SW
122605     END-IF.
122610     SET FL-SHORT-IDX UP BY 1.
122615 4108-CHECK-ONE-SHORT-ENTRY-EXIT.
122620     EXIT.
122625 EJECT
122700******************************************************************
122800*     UNIT 5 STEP 2 - APPLY CFG-FULFILLMENT-POLICY.  THE POLICY *
122900*     VALUE WAS ALREADY VALIDATED AT 1200-LOAD-CONFIG.           *
123000******************************************************************
123100
123200 4200-APPLY-FULFILLMENT-POLICY.
123300     EVALUATE TRUE
123400         WHEN FL-CFG-POLICY-FILL-KILL
123500             PERFORM 4210-APPLY-FILL-OR-KILL
123600                 THRU 4219-APPLY-FILL-OR-KILL-EXIT
123700         WHEN FL-CFG-POLICY-FILL-ALL
123800             PERFORM 4220-APPLY-FILL-ALL
123900                 THRU 4229-APPLY-FILL-ALL-EXIT
124000         WHEN FL-CFG-POLICY-FILL-AVAIL
124100             PERFORM 4230-APPLY-FILL-ALL-AVAILABLE
124200                 THRU 4239-APPLY-FILL-ALL-AVAILABLE-EXIT
124300     END-EVALUATE.
124400 4299-APPLY-FULFILLMENT-POLICY-EXIT.
124500     EXIT.
124600 EJECT
124700 4210-APPLY-FILL-OR-KILL.
124800     IF ACTION-COMPLETE
124900         MOVE 'VALIDATED' TO FL-ORDER-STATUS
124910         MOVE FL-ORDER-STATUS TO
124920              WS-SEEN-ORDER-STATUS (FL-SEEN-IDX)
125000         MOVE 'ACCEPTED' TO WS-DISPOSITION
125100         ADD 1 TO WS-TOTAL-ACCEPTED
125200     ELSE
125300         MOVE 'INVALIDATED' TO FL-ORDER-STATUS
125310         MOVE FL-ORDER-STATUS TO
125320              WS-SEEN-ORDER-STATUS (FL-SEEN-IDX)
125400         MOVE 'REJECTED' TO WS-DISPOSITION
125500         ADD 1 TO WS-TOTAL-REJECTED
125600     END-IF.
125700 4219-APPLY-FILL-OR-KILL-EXIT.
125800     EXIT.
125900 EJECT
126000 4220-APPLY-FILL-ALL.
126100     MOVE 'ACCEPTED' TO WS-DISPOSITION.
126200     IF ACTION-COMPLETE
126300         ADD 1 TO WS-TOTAL-ACCEPTED
126400     ELSE
126500         MOVE 'PARTIAL' TO WS-DISPOSITION
126600         ADD 1 TO WS-TOTAL-PARTIAL
126700         MOVE 'com.paklog.fulfillment.order.stock_unavailable'
126800             TO WS-EVENT-TYPE
126900         PERFORM 4240-BUILD-SHORTFALL-EVENT
127000             THRU 4249-BUILD-SHORTFALL-EVENT-EXIT
127100         PERFORM 5000-PUBLISH-EVENT
127200             THRU 5099-PUBLISH-EVENT-EXIT
127300     END-IF.
127400 4229-APPLY-FILL-ALL-EXIT.
127500     EXIT.
127600 EJECT
127700 4230-APPLY-FILL-ALL-AVAILABLE.
127800     MOVE 'ACCEPTED' TO WS-DISPOSITION.
127900     IF ACTION-COMPLETE
128000         ADD 1 TO WS-TOTAL-ACCEPTED
128100     ELSE
128200         MOVE 'PARTIAL' TO WS-DISPOSITION
128300         ADD 1 TO WS-TOTAL-PARTIAL
128400         MOVE 'com.paklog.fulfillment.order.partially_accepted'
128500             TO WS-EVENT-TYPE
128600         PERFORM 4240-BUILD-SHORTFALL-EVENT
128700             THRU 4249-BUILD-SHORTFALL-EVENT-EXIT
128800         PERFORM 5000-PUBLISH-EVENT
128900             THRU 5099-PUBLISH-EVENT-EXIT
129000     END-IF.
129100 4239-APPLY-FILL-ALL-AVAILABLE-EXIT.
129200     EXIT.
129300 EJECT
129400 4240-BUILD-SHORTFALL-EVENT.
129500     MOVE SPACE TO WS-EVENT-DATA.
129600     COMPUTE WS-J = FL-ITEM-COUNT - WS-SHORT-COUNT.
129700     STRING '{"orderId":"'         DELIMITED BY SIZE
129800             FL-ORDER-ID           DELIMITED BY SPACE
129900             '","itemsRequested":' DELIMITED BY SIZE
130000             FL-ITEM-COUNT         DELIMITED BY SIZE
130100             ',"itemsFulfillable":' DELIMITED BY SIZE
130200             WS-J                  DELIMITED BY SIZE
130300             ',"itemsUnfulfillable":' DELIMITED BY SIZE
130400             WS-SHORT-COUNT        DELIMITED BY SIZE
130500             '}'                   DELIMITED BY SIZE
130600         INTO WS-EVENT-DATA.
130700 4249-BUILD-SHORTFALL-EVENT-EXIT.
130800     EXIT.
130900 EJECT
131000******************************************************************
131100*     WRITE ONE UNFULFILLABLE-OUT ROW PER SHORTFALL LINE         *
131200******************************************************************
131300
131400 4300-WRITE-UNFULFILLABLE-ITEMS.
131500     SET FL-SHORT-IDX TO 1.
131600     PERFORM 4310-WRITE-ONE-UNFULFILLABLE-ITEM
131700         UNTIL FL-SHORT-IDX > WS-SHORT-COUNT.
131800 4399-WRITE-UNFULFILLABLE-ITEMS-EXIT.
131900     EXIT.
132000 EJECT
132100******************************************************************
132200*     WRITE ONE UNFULFILLABLE-OUT ROW FOR THE CURRENT SHORTFALL  *
132300******************************************************************
132400
132500 4310-WRITE-ONE-UNFULFILLABLE-ITEM.
132600     MOVE WS-SHORT-SELLER-SKU (FL-SHORT-IDX) TO
132700          FL-UNFUL-SELLER-SKU.
132800     MOVE WS-SHORT-LINE-ID (FL-SHORT-IDX) TO
132900          FL-UNFUL-SELLER-LINE-ID.
133000     MOVE WS-SHORT-REQUESTED-QTY (FL-SHORT-IDX) TO
133100          FL-UNFUL-REQUESTED-QTY.
133200     MOVE WS-SHORT-AVAILABLE-QTY (FL-SHORT-IDX) TO
133300          FL-UNFUL-AVAILABLE-QTY.
133400     COMPUTE FL-UNFUL-SHORT-QTY =
133500          WS-SHORT-REQUESTED-QTY (FL-SHORT-IDX) -
133600          WS-SHORT-AVAILABLE-QTY (FL-SHORT-IDX).
133700     MOVE WS-SHORT-REASON (FL-SHORT-IDX) TO FL-UNFUL-REASON.
133800     WRITE FL-UNFUL-RECORD.
133900     IF NOT UNFUL-OUT-OK
134000         DISPLAY 'WRITE ERROR ON UNFULFILLABLE-OUT '
134100                 FL-FS-UNFUL-OUT
134200         GO TO EOJ9900-ABEND
134300     END-IF.
134400     SET FL-SHORT-IDX UP BY 1.
134500 4310-WRITE-ONE-UNFULFILLABLE-ITEM-EXIT.
134600     EXIT.
134700 EJECT
134800******************************************************************
134900*     WRITE THE UPDATED ORDER RECORD TO ORDERS-OUT               *
135000******************************************************************
135100
135200 4400-WRITE-ORDER-OUT.
135300     WRITE OO-RECORD FROM FL-ORDER-RECORD.
135400     IF NOT ORDERS-OUT-OK
135500         DISPLAY 'WRITE ERROR ON ORDERS-OUT ' FL-FS-ORDERS-OUT
135600         GO TO EOJ9900-ABEND
135700     END-IF.
135800 4499-WRITE-ORDER-OUT-EXIT.
135900     EXIT.
136000 EJECT
136100******************************************************************
136200*     UNIT 6 - BUILD THE ENVELOPE AND WRITE ONE OUTBOX-OUT ROW   *
136300*     PER EVENT.  OUTBOX-ID IS A RUN-UNIQUE PSEUDO-UUID BUILT     *
136400*     FROM THE RUN TIMESTAMP AND A SEQUENCE NUMBER - THIS SHOP   *
136500*     HAS NO UUID-GENERATOR SERVICE TO CALL FROM A BATCH STEP.  *
136600******************************************************************
136700
136800 5000-PUBLISH-EVENT.
136900     ADD 1 TO WS-OUTBOX-SEQ.
137000     MOVE SPACE TO WS-OUTBOX-ID.
137100     STRING FL-CURRENT-STAMP-X DELIMITED BY SIZE
137200            '-'                DELIMITED BY SIZE
137300            WS-OUTBOX-SEQ      DELIMITED BY SIZE
137400         INTO WS-OUTBOX-ID.
137500     MOVE WS-OUTBOX-ID    TO FL-OUTBOX-ID.
137600     MOVE WS-EVENT-TYPE   TO FL-OUTBOX-EVENT-TYPE.
137700     MOVE WS-EVENT-DATA   TO FL-OUTBOX-EVENT-DATA.
137800     MOVE FL-CURRENT-STAMP-X TO FL-OUTBOX-CREATED-AT.
137900     MOVE 'N'             TO FL-OUTBOX-PUBLISHED-SW.
138000     WRITE FL-OUTBOX-RECORD.
138100     IF NOT OUTBOX-OUT-OK
138200         DISPLAY 'WRITE ERROR ON OUTBOX-OUT ' FL-FS-OUTBOX-OUT
138300         GO TO EOJ9900-ABEND
138400     END-IF.
138500     ADD 1 TO WS-TOTAL-OUTBOX-WRITTEN.
138600 5099-PUBLISH-EVENT-EXIT.
138700     EXIT.
138800 EJECT
138900******************************************************************
139000*     WRITE ONE DETAIL LINE PLUS ONE LINE PER ACCUMULATED ERROR  *
139100*     TO VALIDATION-REPORT-OUT.                                  *
139200******************************************************************
139300
139400 6000-WRITE-REPORT-SECTION.
139500     MOVE SPACE TO RP-RECORD.
139600     MOVE FL-ORDER-ID         TO RP-ORDER-ID.
139700     MOVE FL-SELLER-ORDER-ID  TO RP-SELLER-ORDER-ID.
139800     MOVE WS-DISPOSITION      TO RP-DISPOSITION.
139900     MOVE WS-ERROR-COUNT      TO RP-ERROR-COUNT.
140000     MOVE WS-FULFILL-ACTION   TO RP-FULFILL-ACTION.
140100     MOVE SPACE               TO RP-ERROR-TEXT.
140200     WRITE RP-RECORD.
140300     IF NOT REPORT-OUT-OK
140400         DISPLAY 'WRITE ERROR ON VALIDATION-REPORT-OUT '
140500                 FL-FS-REPORT-OUT
140600         GO TO EOJ9900-ABEND
140700     END-IF.
140800     SET FL-ERROR-IDX TO 1.
140900     PERFORM 6010-WRITE-ONE-ERROR-LINE
141000         UNTIL FL-ERROR-IDX > WS-ERROR-COUNT.
141100 6099-WRITE-REPORT-SECTION-EXIT.
141200     EXIT.
141300 EJECT
141400******************************************************************
141500*     WRITE ONE ERROR-DETAIL LINE TO VALIDATION-REPORT-OUT       *
141600******************************************************************
141700
141800 6010-WRITE-ONE-ERROR-LINE.
141900     MOVE SPACE TO RP-RECORD.
142000     MOVE WS-ERROR-TEXT (FL-ERROR-IDX) TO RP-ERROR-TEXT.
142100     WRITE RP-RECORD.
142200     IF NOT REPORT-OUT-OK
142300         DISPLAY 'WRITE ERROR ON VALIDATION-REPORT-OUT '
142400                 FL-FS-REPORT-OUT
142500         GO TO EOJ9900-ABEND
142600     END-IF.
142700     SET FL-ERROR-IDX UP BY 1.
142800 6010-WRITE-ONE-ERROR-LINE-EXIT.
142900     EXIT.
143000 EJECT
143100******************************************************************
143200*                   WRITE THE RUN SUMMARY LINE                   *
143300******************************************************************
143400
143500 9000-WRITE-SUMMARY.
143600     MOVE SPACE TO RS-RECORD.
143700     MOVE 'RUN TOTALS'           TO RS-LABEL.
143800     MOVE WS-TOTAL-ORDERS-READ    TO RS-ORDERS-READ.
143900     MOVE WS-TOTAL-ACCEPTED       TO RS-ACCEPTED.
144000     MOVE WS-TOTAL-REJECTED       TO RS-REJECTED.
144100     MOVE WS-TOTAL-PARTIAL        TO RS-PARTIAL.
144200     MOVE WS-TOTAL-DUPLICATES     TO RS-DUPLICATES.
144300     MOVE WS-TOTAL-OUTBOX-WRITTEN TO RS-OUTBOX-WRITTEN.
144400* PUBLISHING HAPPENS IN THE SEPARATE PLKOBXDR DRAIN STEP THAT
144500* RUNS LATER IN THE SAME NIGHTLY STREAM, SO THIS COUNT IS
144600* ALWAYS ZERO AS OF THIS FILEPASS.
144700     MOVE WS-TOTAL-OUTBOX-PUBLISHED TO RS-OUTBOX-PUBLISHED.
144800     WRITE RS-RECORD.
144900     IF NOT REPORT-OUT-OK
145000         DISPLAY 'WRITE ERROR ON VALIDATION-REPORT-OUT '
145100                 FL-FS-REPORT-OUT
145200         GO TO EOJ9900-ABEND
145300     END-IF.
145400 9099-WRITE-SUMMARY-EXIT.
145500     EXIT.
145600 EJECT
145700******************************************************************
145800*                       END OF JOB PROCESSING                    *
145900******************************************************************
146000
146100 EOJ9000-CLOSE-FILES.
146200     PERFORM 9000-WRITE-SUMMARY
146300         THRU 9099-WRITE-SUMMARY-EXIT.
146400     CLOSE ORDERS-IN
146500           PRODUCT-CATALOG-IN
146600           INVENTORY-IN
146700           VALIDATION-CONFIG-IN
146750           CANCEL-REQUEST-IN
146800           ORDERS-OUT
146900           UNFULFILLABLE-OUT
147000           OUTBOX-OUT
147100           VALIDATION-REPORT-OUT.
147200     DISPLAY 'PLKORDVL RUN COMPLETE'.
147300     DISPLAY 'ORDERS READ       ' WS-TOTAL-ORDERS-READ.
147400     DISPLAY 'ORDERS ACCEPTED   ' WS-TOTAL-ACCEPTED.
147500     DISPLAY 'ORDERS REJECTED   ' WS-TOTAL-REJECTED.
147600     DISPLAY 'ORDERS PARTIAL    ' WS-TOTAL-PARTIAL.
147700     DISPLAY 'DUPLICATES FOUND  ' WS-TOTAL-DUPLICATES.
147800     DISPLAY 'OUTBOX WRITTEN    ' WS-TOTAL-OUTBOX-WRITTEN.
147850     DISPLAY 'ORDERS CANCELLED  ' WS-TOTAL-CANCELLED.
147900     GO TO EOJ9999-EXIT.
148000 EOJ9900-ABEND.
148100     DISPLAY 'PLKORDVL ABENDING - SEE PRECEDING MESSAGE'.
148200     DISPLAY 'RAW COUNTER DUMP  ' WS-RUN-COUNTERS-DUMP.
148300     MOVE 16 TO RETURN-CODE.
148400     CLOSE ORDERS-IN
148500           PRODUCT-CATALOG-IN
148600           INVENTORY-IN
148700           VALIDATION-CONFIG-IN
148750           CANCEL-REQUEST-IN
148800           ORDERS-OUT
148900           UNFULFILLABLE-OUT
149000           OUTBOX-OUT
149100           VALIDATION-REPORT-OUT.
149200     GOBACK.
149300 EOJ9999-EXIT.
149400     EXIT.

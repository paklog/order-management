000100******************************************************************
000200*    FLPRDDTL  --  PRODUCT CATALOG REFERENCE RECORD LAYOUT       *
000300*    LOADED ENTIRELY INTO THE FL-PROD-TABLE ARRAY AT START OF    *
000400*    RUN (SEE PLKORDVL 1300-LOAD-CATALOG) -- NOT RE-READ.        *
000500******************************************************************
000600* MAINT LOG
000700*   1994-03-04 RHC  ORIGINAL LAYOUT
000800*   1996-09-12 RHC  ADDED PROD-CATEGORY PER TICKET FL-0022
000900******************************************************************
001000 01  FL-PROD-RECORD.
001100     05  FL-PROD-SKU              PIC X(40).
001200     05  FL-PROD-NAME             PIC X(60).
001300     05  FL-PROD-PRICE            PIC S9(9)V99 COMP-3.
001400     05  FL-PROD-ACTIVE-SW        PIC X(01).
001500         88  FL-PROD-IS-ACTIVE    VALUE 'Y'.
001600     05  FL-PROD-CATEGORY         PIC X(30).
001700     05  FILLER                   PIC X(10).
